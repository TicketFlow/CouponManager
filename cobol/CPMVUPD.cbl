000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CPMVUPD.
000120 AUTHOR.        S L WEAVER.
000130 INSTALLATION.  CORPORATE DATA CENTER.
000140 DATE-WRITTEN.  09/22/91.
000150 DATE-COMPILED.
000160 SECURITY.      NONE.
000170*------------------------PROGRAM PURPOSE-------------------------*
000180* CPMVUPD -- BATCH DRIVER FOR THE VALIDATE-UPDATE CALL.  READS  *
000190* ONE COUPON-UPDATE REQUEST PER RECORD FROM CPMIN01, LOADS IT   *
000200* INTO THE CPMVALID COMMAREA AND CALLS CPMVALID WITH FUNCTION   *
000210* CODE 'U'.  ACCEPTED REQUESTS ARE WRITTEN TO CPMACC01;        *
000220* REJECTS ARE WRITTEN TO CPMERR01 WITH THE RETURNED ERROR CODE  *
000230* AND PARAMETER TEXT.  THIS DRIVER DOES NO BUSINESS-RULE        *
000240* CHECKING OF ITS OWN -- SEE CPMVALID FOR THE RULES.            *
000250*----------------------------------------------------------------*
000260* CHANGE LOG                                                     *
000270*  DATE     BY   REQUEST    DESCRIPTION                          *
000280*  -------- ---  ---------  ------------------------------------ *
000290*  09/22/91 SLW  CPM-0251   ORIGINAL VALIDATE-UPDATE DRIVER.   *
000291*  04/03/95 SLW  CPM-0288   COMMAREA LENGTH CLAUSE CORRECTED    *
000292*                           AFTER THE DISCOUNT-PERCENTAGE FIELD *
000293*                           WAS WIDENED IN CPMVCOM.             *
000300*  01/14/99 GBC  Y2K-0037   NO CHANGE REQUIRED -- DATE WORK IS *
000310*                           ALL DONE INSIDE CPMVALID.          *
000311*  11/19/07 HJN  CPM-0423   REJECT RECORD NOW CARRIES THE FULL  *
000312*                           ERROR-PARAMETER TEXT RETURNED BY    *
000313*                           CPMVALID INSTEAD OF JUST THE CODE.  *
000314*  05/06/13 RVP  CPM-0519   ADDED THE CPM-ACC-IS-SUMMARY         *
000315*                           TRAILING ROW TO CPMACC01, SAME AS    *
000316*                           THE ADDITION MADE TO CPMCREAT, SO A  *
000317*                           RUN'S TOTALS CAN BE PULLED WITHOUT   *
000318*                           RE-READING CPMRPT01.                *
000320*----------------------------------------------------------------*
000330
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER.  IBM-370.
000370 OBJECT-COMPUTER.  IBM-370.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420     SELECT CPM-UPDATE-IN    ASSIGN TO CPMIN01
000430         ORGANIZATION IS LINE SEQUENTIAL.
000440     SELECT CPM-ACCEPT-OUT   ASSIGN TO CPMACC01
000450         ORGANIZATION IS LINE SEQUENTIAL.
000460     SELECT CPM-ERROR-OUT    ASSIGN TO CPMERR01
000470         ORGANIZATION IS LINE SEQUENTIAL.
000480
000490 DATA DIVISION.
000500 FILE SECTION.
000510 FD  CPM-UPDATE-IN
000520     LABEL RECORDS ARE STANDARD.
000530     COPY CPMUPDR.
000540
000550 FD  CPM-ACCEPT-OUT
000560     LABEL RECORDS ARE STANDARD.
000570     COPY CPMACPT.
000580
000590 FD  CPM-ERROR-OUT
000600     LABEL RECORDS ARE STANDARD.
000610     COPY CPMERRR.
000620
000630 WORKING-STORAGE SECTION.
000640 01  WS-FILE-SWITCHES.
000650     05  WS-UPDATE-EOF-SW          PIC X VALUE 'N'.
000660         88  WS-UPDATE-EOF         VALUE 'Y'.
000670     05  FILLER                    PIC X(09).
000680
000690 01  WS-RUN-COUNTERS.
000700     05  WS-TOT-READ               PIC S9(7) COMP VALUE ZERO.
000710     05  WS-TOT-ACCEPTED           PIC S9(7) COMP VALUE ZERO.
000720     05  WS-TOT-REJECTED           PIC S9(7) COMP VALUE ZERO.
000730     05  FILLER                    PIC X(10).
000740
000750 01  WS-RUN-DATE-TIME.
000760     05  WS-CURR-CCYYMMDD          PIC 9(08).
000770     05  WS-CURR-HHMM              PIC 9(04).
000780     05  FILLER                    PIC X(10).
000790
000800     COPY CPMVCOM.
000810
000820 LINKAGE SECTION.
000830
000840 PROCEDURE DIVISION.
000850
000860 P000000-MAINLINE SECTION.
000870     PERFORM P100000-INITIALIZE THRU P100000-EXIT.
000880     PERFORM P200000-PROCESS-ONE-REQUEST THRU P200000-EXIT
000890             UNTIL WS-UPDATE-EOF.
000900     PERFORM P600000-WRITE-SUMMARY-RECORD THRU P600000-EXIT.
000910     PERFORM P900000-CLOSE-FILES THRU P900000-EXIT.
000920     GOBACK.
000930
000940 P100000-INITIALIZE SECTION.
000950     OPEN INPUT  CPM-UPDATE-IN.
000960     OPEN OUTPUT CPM-ACCEPT-OUT.
000970     OPEN OUTPUT CPM-ERROR-OUT.
000980     ACCEPT WS-CURR-CCYYMMDD FROM DATE YYYYMMDD.
000990     ACCEPT WS-CURR-HHMM     FROM TIME.
001000     PERFORM P210000-READ-UPDATE-REQ THRU P210000-EXIT.
001010 P100000-EXIT.
001020     EXIT.
001030
001040 P200000-PROCESS-ONE-REQUEST SECTION.
001050     ADD 1 TO WS-TOT-READ.
001060     PERFORM P300000-CALL-VALIDATOR THRU P300000-EXIT.
001070     IF CPV-INVALID
001080         PERFORM P500000-WRITE-ERROR THRU P500000-EXIT
001090         ADD 1 TO WS-TOT-REJECTED
001100     ELSE
001110         PERFORM P400000-WRITE-ACCEPTED THRU P400000-EXIT
001120         ADD 1 TO WS-TOT-ACCEPTED
001130     END-IF.
001140     PERFORM P210000-READ-UPDATE-REQ THRU P210000-EXIT.
001150 P200000-EXIT.
001160     EXIT.
001170
001180 P210000-READ-UPDATE-REQ SECTION.
001190     READ CPM-UPDATE-IN
001200         AT END
001210             SET WS-UPDATE-EOF TO TRUE
001220     END-READ.
001230 P210000-EXIT.
001240     EXIT.
001250
001260*-----------------------------------------------------------*
001270* ONLY THE FIELDS CPMUPDT WILL ACTUALLY MERGE ARE VALIDATED *
001280* BY CPMVALID ON FUNCTION 'U' -- STATUS, EXPIRATION-DATE,   *
001290* DESCRIPTION, DISCOUNT-VALUE AND DISCOUNT-PERCENTAGE.      *
001300*-----------------------------------------------------------*
001310 P300000-CALL-VALIDATOR SECTION.
001320     SET CPV-FN-VALIDATE-UPDATE TO TRUE.
001330     MOVE CPM-UPD-ID            TO CPV-ID.
001340     MOVE CPM-UPD-NAME          TO CPV-NAME.
001350     MOVE CPM-UPD-DESCRIPTION   TO CPV-DESCRIPTION.
001360     MOVE CPM-UPD-DISCOUNT-VALUE
001370                                TO CPV-DISCOUNT-VALUE.
001380     MOVE CPM-UPD-DISCOUNT-PERCENTAGE
001390                                TO CPV-DISCOUNT-PERCENTAGE.
001400     MOVE CPM-UPD-STATUS        TO CPV-STATUS.
001410     MOVE CPM-UPD-CODE          TO CPV-CODE.
001420     MOVE CPM-UPD-EXPIRATION-DATE
001430                                TO CPV-EXPIRATION-DATE.
001440     MOVE CPM-UPD-RESPONSIBLE-USER
001450                                TO CPV-RESPONSIBLE-USER.
001460     CALL 'CPMVALID' USING CPV-LINKAGE-AREA.
001470 P300000-EXIT.
001480     EXIT.
001490
001500 P400000-WRITE-ACCEPTED SECTION.
001510     SET CPM-ACC-IS-DETAIL      TO TRUE.
001520     MOVE CPM-UPD-ID            TO CPM-ACC-ID.
001530     MOVE CPM-UPD-NAME          TO CPM-ACC-NAME.
001540     MOVE CPM-UPD-DESCRIPTION   TO CPM-ACC-DESCRIPTION.
001550     MOVE CPM-UPD-DISCOUNT-VALUE
001560                                TO CPM-ACC-DISCOUNT-VALUE.
001570     MOVE CPM-UPD-DISCOUNT-PERCENTAGE
001580                                TO CPM-ACC-DISCOUNT-PERCENT.
001590     MOVE CPM-UPD-STATUS        TO CPM-ACC-STATUS.
001600     MOVE CPM-UPD-CODE          TO CPM-ACC-CODE.
001610     MOVE CPM-UPD-EXPIRATION-DATE
001620                                TO CPM-ACC-EXPIRATION-DATE.
001630     MOVE CPM-UPD-RESPONSIBLE-USER
001640                                TO CPM-ACC-RESPONSIBLE-USER.
001650     WRITE CPM-ACCEPTED-RECORD.
001660 P400000-EXIT.
001670     EXIT.
001680
001690 P500000-WRITE-ERROR SECTION.
001700     MOVE CPV-ERROR-CODE        TO CPM-ERR-CODE.
001710     MOVE CPV-ERROR-PARM-TEXT   TO CPM-ERR-PARM-TEXT.
001720     WRITE CPM-ERROR-RECORD.
001730 P500000-EXIT.
001740     EXIT.
001750
001760 P600000-WRITE-SUMMARY-RECORD SECTION.
001770     MOVE SPACES TO CPM-ACCEPTED-RECORD.
001780     SET CPM-ACC-IS-SUMMARY TO TRUE.
001790     MOVE WS-TOT-READ     TO CPM-ACC-TOT-READ.
001800     MOVE WS-TOT-ACCEPTED TO CPM-ACC-TOT-ACCEPTED.
001810     MOVE WS-TOT-REJECTED TO CPM-ACC-TOT-REJECTED.
001820     MOVE WS-CURR-CCYYMMDD TO CPM-ACC-RUN-DATE.
001830     MOVE WS-CURR-HHMM     TO CPM-ACC-RUN-TIME.
001840     WRITE CPM-ACCEPTED-RECORD.
001850 P600000-EXIT.
001860     EXIT.
001870
001880 P900000-CLOSE-FILES SECTION.
001890     CLOSE CPM-UPDATE-IN.
001900     CLOSE CPM-ACCEPT-OUT.
001910     CLOSE CPM-ERROR-OUT.
001920 P900000-EXIT.
001930     EXIT.
