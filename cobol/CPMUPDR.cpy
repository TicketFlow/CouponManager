000100******************************************************************
000110* CPMUPDR  --  COUPON PARTIAL-UPDATE REQUEST LAYOUT              *
000120* COUPON MANAGEMENT SYSTEM (CPM) -- COUPON REPO UNIT             *
000130******************************************************************
000140* SAME FIELD SHAPE AS CPM-COUPON-RECORD (SEE CPMCOUP) BUT KEPT AS*
000150* ITS OWN 01-LEVEL SO A DRIVER CAN HOLD AN UPDATE REQUEST AND A  *
000160* MASTER-FILE COUPON RECORD AT THE SAME TIME.  ONLY CPM-UPD-ID   *
000170* IS REQUIRED.  CPM-UPD-STATUS, -EXPIRATION-DATE, -DESCRIPTION,  *
000180* -DISCOUNT-VALUE AND -DISCOUNT-PERCENTAGE ARE APPLIED TO THE    *
000190* STORED RECORD ONLY WHEN SUPPLIED (NON-BLANK).  CPM-UPD-NAME,   *
000200* -CODE AND -RESPONSIBLE-USER RIDE ALONG FOR SHAPE COMPATIBILITY *
000210* BUT THE MERGE LOGIC IN CPMUPDT NEVER MOVES THEM.               *
000220*-----------------------------------------------------------------
000230* CHANGE LOG                                                    *
000240*  DATE     BY   REQUEST    DESCRIPTION                         *
000250*  -------- ---  ---------  ----------------------------------- *
000260*  09/22/91 SLW  CPM-0251   ORIGINAL UPDATE-REQUEST LAYOUT.      *
000270*  01/14/99 GBC  Y2K-0037   EXPANDED EXPIRATION DATE TO YYYYMMDD.*
000280*  03/17/09 HJN  CPM-0455   ADDED CPM-UPD-EXP-NUMERIC REDEFINES. *
000290******************************************************************
000300 01  CPM-UPDATE-RECORD.
000310     05  CPM-UPD-ID                    PIC X(24).
000320     05  CPM-UPD-NAME                  PIC X(100).
000330     05  CPM-UPD-DESCRIPTION           PIC X(255).
000340     05  CPM-UPD-DISCOUNT-VALUE        PIC S9(7)V99.
000350     05  CPM-UPD-DV-ALPHA REDEFINES
000360         CPM-UPD-DISCOUNT-VALUE        PIC X(09).
000370         88  CPM-UPD-DV-OMITTED        VALUE SPACES LOW-VALUES.
000380     05  CPM-UPD-DISCOUNT-PERCENTAGE   PIC S9(3)V99.
000390     05  CPM-UPD-DP-ALPHA REDEFINES
000400         CPM-UPD-DISCOUNT-PERCENTAGE   PIC X(05).
000410         88  CPM-UPD-DP-OMITTED        VALUE SPACES LOW-VALUES.
000420     05  CPM-UPD-STATUS                PIC X(08).
000430         88  CPM-UPD-STATUS-ACTIVE     VALUE 'ACTIVE  '.
000440         88  CPM-UPD-STATUS-INACTIVE   VALUE 'INACTIVE'.
000450     05  CPM-UPD-CODE                  PIC X(20).
000460     05  CPM-UPD-EXPIRATION-DATE       PIC X(12).
000470     05  CPM-UPD-EXP-NUMERIC REDEFINES
000480         CPM-UPD-EXPIRATION-DATE       PIC 9(12).
000490     05  CPM-UPD-RESPONSIBLE-USER      PIC X(50).
000500     05  FILLER                        PIC X(17).
