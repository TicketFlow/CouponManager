000100******************************************************************
000110* CPMMAST  --  IN-MEMORY COUPON MASTER TABLE                     *
000120* COUPON MANAGEMENT SYSTEM (CPM) -- COUPON REPO UNIT             *
000130******************************************************************
000140* CPMMST01 (THE COUPON MASTER FILE) IS MAINTAINED IN CPM-ID      *
000150* ASCENDING SEQUENCE.  EVERY DRIVER THAT LOOKS A COUPON UP BY ID *
000160* LOADS THE WHOLE FILE INTO THIS TABLE ONCE AT START-UP AND THEN *
000170* USES SEARCH ALL (BINARY SEARCH) AGAINST CPM-MT-ID -- SEE THE   *
000180* P800000-LOAD-MASTER-TABLE AND P850000-FIND-MASTER-ENTRY        *
000190* PARAGRAPHS COPIED INTO EACH DRIVER.  CPM-MT-COUNT TRACKS HOW   *
000200* MANY ENTRIES ARE ACTUALLY LOADED SO SEARCH ALL ONLY EVER SEES *
000210* LIVE ROWS.                                                    *
000220*-----------------------------------------------------------------
000230* CHANGE LOG                                                    *
000240*  DATE     BY   REQUEST    DESCRIPTION                         *
000250*  -------- ---  ---------  ----------------------------------- *
000260*  09/22/91 SLW  CPM-0251   ORIGINAL TABLE, MODELED ON THE       *
000270*                           WT-PROG-RULES-ENTRY RULE TABLE.      *
000280*  08/30/04 DRT  CPM-0402   RAISED TABLE CEILING 2000 TO 5000    *
000290*                           FOR THE COUPON VOLUME GROWTH.        *
000300*  03/17/09 HJN  CPM-0455   ADDED CPM-MT-EXP-NUMERIC REDEFINES.  *
000310******************************************************************
000320 01  CPM-MASTER-TABLE.
000330     05  CPM-MT-MAX-ENTRIES            PIC S9(4) COMP
000340                                        VALUE +5000.
000350     05  CPM-MT-COUNT                  PIC S9(4) COMP VALUE ZERO.
000360     05  CPM-MT-TABLE-FULL-SW          PIC X VALUE 'N'.
000370         88  CPM-MT-TABLE-FULL         VALUE 'Y'.
000380     05  CPM-MT-ENTRY OCCURS 1 TO 5000 TIMES
000390                 DEPENDING ON CPM-MT-COUNT
000400                 ASCENDING KEY IS CPM-MT-ID
000410                 INDEXED BY CPM-MT-NDX.
000420         10  CPM-MT-ID                 PIC X(24).
000430         10  CPM-MT-NAME               PIC X(100).
000440         10  CPM-MT-DESCRIPTION        PIC X(255).
000450         10  CPM-MT-DISCOUNT-VALUE     PIC S9(7)V99.
000460         10  CPM-MT-DV-ALPHA REDEFINES
000470             CPM-MT-DISCOUNT-VALUE     PIC X(09).
000480         10  CPM-MT-DISCOUNT-PERCENTAGE PIC S9(3)V99.
000490         10  CPM-MT-DP-ALPHA REDEFINES
000500             CPM-MT-DISCOUNT-PERCENTAGE PIC X(05).
000510         10  CPM-MT-STATUS             PIC X(08).
000520             88  CPM-MT-STATUS-ACTIVE   VALUE 'ACTIVE  '.
000530             88  CPM-MT-STATUS-INACTIVE VALUE 'INACTIVE'.
000540         10  CPM-MT-CODE               PIC X(20).
000550         10  CPM-MT-EXPIRATION-DATE    PIC X(12).
000560         10  CPM-MT-EXP-NUMERIC REDEFINES
000570             CPM-MT-EXPIRATION-DATE    PIC 9(12).
000580         10  CPM-MT-RESPONSIBLE-USER   PIC X(50).
000590         10  FILLER                    PIC X(17).
000600     05  CPM-MT-FOUND-SW               PIC X VALUE 'N'.
000610         88  CPM-MT-FOUND              VALUE 'Y'.
000620         88  CPM-MT-NOT-FOUND          VALUE 'N'.
