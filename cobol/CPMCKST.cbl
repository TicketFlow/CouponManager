000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CPMCKST.
000120 AUTHOR.        S L WEAVER.
000130 INSTALLATION.  CORPORATE DATA CENTER.
000140 DATE-WRITTEN.  09/22/91.
000150 DATE-COMPILED.
000160 SECURITY.      NONE.
000170*------------------------PROGRAM PURPOSE-------------------------*
000180* CPMCKST -- BATCH DRIVER FOR THE COUPON STATE-CHECK CALLS.     *
000190* READS ONE STATE-CHECK REQUEST PER RECORD FROM CPMIN01 (SEE    *
000200* CPMCKRQ), CALLS CPMVALID FUNCTION 'I' TO CONFIRM THE ID IS    *
000210* PRESENT, THEN LOOKS THE COUPON UP IN THE IN-MEMORY MASTER     *
000220* TABLE (CPMMAST, LOADED FROM CPMMST01) AND CALLS CPMVALID      *
000230* AGAIN WITH WHICHEVER FUNCTION ('X', 'N' OR 'A') THE REQUEST'S *
000240* CPM-CKR-CHECK-TYPE NAMES.  ACCEPTED (PASSED) CHECKS ARE       *
000250* WRITTEN TO CPMACC01; FAILED CHECKS TO CPMERR01.               *
000260*----------------------------------------------------------------*
000270* CHANGE LOG                                                     *
000280*  DATE     BY   REQUEST    DESCRIPTION                          *
000290*  -------- ---  ---------  ------------------------------------ *
000300*  09/22/91 SLW  CPM-0251   ORIGINAL EXPIRED/INACTIVE CHECK    *
000310*                           DRIVER.                            *
000311*  01/14/99 GBC  Y2K-0037   CPM-MT-ENTRY TABLE KEY CONFIRMED   *
000312*                           CCYYMMDD -- NO CHANGE REQUIRED.    *
000320*  08/30/04 DRT  CPM-0402   ADDED ALREADY-INACTIVE CHECK TYPE  *
000330*                           FOR THE DEACTIVATE FLOW.           *
000331*  11/19/07 HJN  CPM-0423   ERROR RECORD NOW CARRIES THE FULL   *
000332*                           PARAMETER TEXT RETURNED BY CPMVALID *
000333*                           INSTEAD OF JUST THE ERROR CODE.     *
000334*  05/06/13 RVP  CPM-0519   ADDED THE CPM-ACC-IS-SUMMARY         *
000335*                           TRAILING ROW TO CPMACC01, SAME AS    *
000336*                           THE ADDITION MADE TO CPMCREAT, SO A  *
000337*                           RUN'S TOTALS CAN BE PULLED WITHOUT   *
000338*                           RE-READING CPMRPT01.                *
000340*----------------------------------------------------------------*
000350
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER.  IBM-370.
000390 OBJECT-COMPUTER.  IBM-370.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT CPM-REQUEST-IN   ASSIGN TO CPMIN01
000450         ORGANIZATION IS LINE SEQUENTIAL.
000460     SELECT CPM-MASTER-IN    ASSIGN TO CPMMST01
000470         ORGANIZATION IS LINE SEQUENTIAL.
000480     SELECT CPM-ACCEPT-OUT   ASSIGN TO CPMACC01
000490         ORGANIZATION IS LINE SEQUENTIAL.
000500     SELECT CPM-ERROR-OUT    ASSIGN TO CPMERR01
000510         ORGANIZATION IS LINE SEQUENTIAL.
000520
000530 DATA DIVISION.
000540 FILE SECTION.
000550 FD  CPM-REQUEST-IN
000560     LABEL RECORDS ARE STANDARD.
000570     COPY CPMCKRQ.
000580
000590 FD  CPM-MASTER-IN
000600     LABEL RECORDS ARE STANDARD.
000610     COPY CPMCOUP.
000620
000630 FD  CPM-ACCEPT-OUT
000640     LABEL RECORDS ARE STANDARD.
000650     COPY CPMACPT.
000660
000670 FD  CPM-ERROR-OUT
000680     LABEL RECORDS ARE STANDARD.
000690     COPY CPMERRR.
000700
000710 WORKING-STORAGE SECTION.
000720 01  WS-FILE-SWITCHES.
000730     05  WS-MASTER-EOF-SW          PIC X VALUE 'N'.
000740         88  WS-MASTER-EOF         VALUE 'Y'.
000750     05  WS-REQUEST-EOF-SW         PIC X VALUE 'N'.
000760         88  WS-REQUEST-EOF        VALUE 'Y'.
000770     05  FILLER                    PIC X(08).
000780
000790 01  WS-RUN-COUNTERS.
000800     05  WS-TOT-READ               PIC S9(7) COMP VALUE ZERO.
000810     05  WS-TOT-ACCEPTED           PIC S9(7) COMP VALUE ZERO.
000820     05  WS-TOT-REJECTED           PIC S9(7) COMP VALUE ZERO.
000830     05  FILLER                    PIC X(10).
000840
000850 01  WS-RUN-DATE-TIME.
000860     05  WS-CURR-CCYYMMDD          PIC 9(08).
000870     05  WS-CURR-HHMM              PIC 9(04).
000880     05  FILLER                    PIC X(10).
000890
000900     COPY CPMMAST.
000910
000920     COPY CPMVCOM.
000930
000940 LINKAGE SECTION.
000950
000960 PROCEDURE DIVISION.
000970
000980 P000000-MAINLINE SECTION.
000990     PERFORM P100000-INITIALIZE THRU P100000-EXIT.
001000     PERFORM P200000-PROCESS-ONE-REQUEST THRU P200000-EXIT
001010             UNTIL WS-REQUEST-EOF.
001020     PERFORM P600000-WRITE-SUMMARY-RECORD THRU P600000-EXIT.
001030     PERFORM P900000-CLOSE-FILES THRU P900000-EXIT.
001040     GOBACK.
001050
001060 P100000-INITIALIZE SECTION.
001070     OPEN INPUT  CPM-REQUEST-IN.
001080     OPEN INPUT  CPM-MASTER-IN.
001090     OPEN OUTPUT CPM-ACCEPT-OUT.
001100     OPEN OUTPUT CPM-ERROR-OUT.
001110     ACCEPT WS-CURR-CCYYMMDD FROM DATE YYYYMMDD.
001120     ACCEPT WS-CURR-HHMM     FROM TIME.
001130     PERFORM P800000-LOAD-MASTER-TABLE THRU P800000-EXIT.
001140     CLOSE CPM-MASTER-IN.
001150     PERFORM P210000-READ-REQUEST THRU P210000-EXIT.
001160 P100000-EXIT.
001170     EXIT.
001180
001190*-----------------------------------------------------------*
001200* CLASSIC LOAD-THEN-SEARCH-ALL, MODELED ON THE REFERENCE    *
001210* BINARY-SEARCH LAB -- READ-AHEAD LOOP LOADS CPM-MT-ENTRY   *
001220* UNTIL EOF OR THE TABLE CEILING, THEN SETS CPM-MT-COUNT SO *
001230* SEARCH ALL ONLY SEES THE ROWS ACTUALLY LOADED.            *
001240*-----------------------------------------------------------*
001250 P800000-LOAD-MASTER-TABLE SECTION.
001260     MOVE ZERO TO CPM-MT-COUNT.
001270     MOVE 'N' TO CPM-MT-TABLE-FULL-SW.
001280     READ CPM-MASTER-IN
001290         AT END
001300             SET WS-MASTER-EOF TO TRUE
001310     END-READ.
001320     PERFORM P810000-LOAD-ONE-ENTRY THRU P810000-EXIT
001330             UNTIL WS-MASTER-EOF
001340                OR CPM-MT-TABLE-FULL.
001350 P800000-EXIT.
001360     EXIT.
001370
001380 P810000-LOAD-ONE-ENTRY SECTION.
001390     ADD 1 TO CPM-MT-COUNT.
001400     MOVE CPM-ID                TO CPM-MT-ID(CPM-MT-COUNT).
001410     MOVE CPM-NAME              TO CPM-MT-NAME(CPM-MT-COUNT).
001420     MOVE CPM-DESCRIPTION
001430                     TO CPM-MT-DESCRIPTION(CPM-MT-COUNT).
001440     MOVE CPM-DISCOUNT-VALUE
001450                     TO CPM-MT-DISCOUNT-VALUE(CPM-MT-COUNT).
001460     MOVE CPM-DISCOUNT-PERCENTAGE
001470                  TO CPM-MT-DISCOUNT-PERCENTAGE(CPM-MT-COUNT).
001480     MOVE CPM-STATUS            TO CPM-MT-STATUS(CPM-MT-COUNT).
001490     MOVE CPM-CODE              TO CPM-MT-CODE(CPM-MT-COUNT).
001500     MOVE CPM-EXPIRATION-DATE
001510                    TO CPM-MT-EXPIRATION-DATE(CPM-MT-COUNT).
001520     MOVE CPM-RESPONSIBLE-USER
001530                  TO CPM-MT-RESPONSIBLE-USER(CPM-MT-COUNT).
001540     IF CPM-MT-COUNT = CPM-MT-MAX-ENTRIES
001550         SET CPM-MT-TABLE-FULL TO TRUE
001560     END-IF.
001570     READ CPM-MASTER-IN
001580         AT END
001590             SET WS-MASTER-EOF TO TRUE
001600     END-READ.
001610 P810000-EXIT.
001620     EXIT.
001630
001640 P850000-FIND-MASTER-ENTRY SECTION.
001650     SET CPM-MT-NOT-FOUND TO TRUE.
001660     SET CPM-MT-NDX TO 1.
001670     IF CPM-MT-COUNT > ZERO
001680         SEARCH ALL CPM-MT-ENTRY
001690             AT END
001700                 SET CPM-MT-NOT-FOUND TO TRUE
001710             WHEN CPM-MT-ID(CPM-MT-NDX) = CPM-CKR-ID
001720                 SET CPM-MT-FOUND TO TRUE
001730         END-SEARCH
001740     END-IF.
001750 P850000-EXIT.
001760     EXIT.
001770
001780 P200000-PROCESS-ONE-REQUEST SECTION.
001790     ADD 1 TO WS-TOT-READ.
001800     PERFORM P300000-CHECK-ID-PRESENT THRU P300000-EXIT.
001810     IF CPV-INVALID
001820         PERFORM P500000-WRITE-ERROR THRU P500000-EXIT
001830         ADD 1 TO WS-TOT-REJECTED
001840         GO TO P200000-EXIT
001850     END-IF.
001860     PERFORM P850000-FIND-MASTER-ENTRY THRU P850000-EXIT.
001870     IF CPM-MT-NOT-FOUND
001880         MOVE 'CPM-SRVC-7 ' TO CPV-ERROR-CODE
001890         MOVE CPM-CKR-ID    TO CPV-ERROR-PARM-TEXT
001900         PERFORM P500000-WRITE-ERROR THRU P500000-EXIT
001910         ADD 1 TO WS-TOT-REJECTED
001920         GO TO P200000-EXIT
001930     END-IF.
001940     PERFORM P400000-CALL-STATE-CHECK THRU P400000-EXIT.
001950     IF CPV-INVALID
001960         PERFORM P500000-WRITE-ERROR THRU P500000-EXIT
001970         ADD 1 TO WS-TOT-REJECTED
001980     ELSE
001990         PERFORM P450000-WRITE-ACCEPTED THRU P450000-EXIT
002000         ADD 1 TO WS-TOT-ACCEPTED
002010     END-IF.
002020 P200000-EXIT.
002030     PERFORM P210000-READ-REQUEST THRU P210000-EXIT.
002040
002050 P210000-READ-REQUEST SECTION.
002060     READ CPM-REQUEST-IN
002070         AT END
002080             SET WS-REQUEST-EOF TO TRUE
002090     END-READ.
002100 P210000-EXIT.
002110     EXIT.
002120
002130 P300000-CHECK-ID-PRESENT SECTION.
002140     SET CPV-FN-CHECK-COUPON-ID TO TRUE.
002150     MOVE CPM-CKR-ID            TO CPV-ID.
002160     CALL 'CPMVALID' USING CPV-LINKAGE-AREA.
002170 P300000-EXIT.
002180     EXIT.
002190
002200*-----------------------------------------------------------*
002210* FIELDS OTHER THAN ID/STATUS/EXPIRATION-DATE ARE NOT NEEDED*
002220* BY ANY OF THE THREE STATE-CHECK FUNCTIONS, SO ONLY THOSE  *
002230* ARE MOVED INTO THE COMMAREA BEFORE THE CALL.               *
002240*-----------------------------------------------------------*
002250 P400000-CALL-STATE-CHECK SECTION.
002260     EVALUATE TRUE
002270         WHEN CPM-CKR-IS-EXPIRED-CHK
002280             SET CPV-FN-CHECK-EXPIRED TO TRUE
002290         WHEN CPM-CKR-IS-INACTIVE-CHK
002300             SET CPV-FN-CHECK-INACTIVE TO TRUE
002310         WHEN CPM-CKR-IS-ALREADY-INACTIVE-CHK
002320             SET CPV-FN-CHECK-ALREADY-INACTIVE TO TRUE
002330         WHEN OTHER
002340             CONTINUE
002350     END-EVALUATE.
002360     MOVE CPM-MT-ID(CPM-MT-NDX)          TO CPV-ID.
002370     MOVE CPM-MT-STATUS(CPM-MT-NDX)      TO CPV-STATUS.
002380     MOVE CPM-MT-EXPIRATION-DATE(CPM-MT-NDX)
002390                                          TO CPV-EXPIRATION-DATE.
002400     CALL 'CPMVALID' USING CPV-LINKAGE-AREA.
002410 P400000-EXIT.
002420     EXIT.
002430
002440 P450000-WRITE-ACCEPTED SECTION.
002450     MOVE SPACES TO CPM-ACCEPTED-RECORD.
002460     SET CPM-ACC-IS-DETAIL      TO TRUE.
002470     MOVE CPM-MT-ID(CPM-MT-NDX)     TO CPM-ACC-ID.
002480     MOVE CPM-MT-STATUS(CPM-MT-NDX) TO CPM-ACC-STATUS.
002490     MOVE CPM-MT-EXPIRATION-DATE(CPM-MT-NDX)
002500                                 TO CPM-ACC-EXPIRATION-DATE.
002510     WRITE CPM-ACCEPTED-RECORD.
002520 P450000-EXIT.
002530     EXIT.
002540
002550 P500000-WRITE-ERROR SECTION.
002560     MOVE CPV-ERROR-CODE        TO CPM-ERR-CODE.
002570     MOVE CPV-ERROR-PARM-TEXT   TO CPM-ERR-PARM-TEXT.
002580     WRITE CPM-ERROR-RECORD.
002590 P500000-EXIT.
002600     EXIT.
002610
002620 P600000-WRITE-SUMMARY-RECORD SECTION.
002630     MOVE SPACES TO CPM-ACCEPTED-RECORD.
002640     SET CPM-ACC-IS-SUMMARY TO TRUE.
002650     MOVE WS-TOT-READ     TO CPM-ACC-TOT-READ.
002660     MOVE WS-TOT-ACCEPTED TO CPM-ACC-TOT-ACCEPTED.
002670     MOVE WS-TOT-REJECTED TO CPM-ACC-TOT-REJECTED.
002680     MOVE WS-CURR-CCYYMMDD TO CPM-ACC-RUN-DATE.
002690     MOVE WS-CURR-HHMM     TO CPM-ACC-RUN-TIME.
002700     WRITE CPM-ACCEPTED-RECORD.
002710 P600000-EXIT.
002720     EXIT.
002730
002740 P900000-CLOSE-FILES SECTION.
002750     CLOSE CPM-REQUEST-IN.
002760     CLOSE CPM-ACCEPT-OUT.
002770     CLOSE CPM-ERROR-OUT.
002780 P900000-EXIT.
002790     EXIT.
