000100******************************************************************
000110* CPMETAB  --  COUPON BUSINESS-RULE ERROR CODE CATALOG           *
000120* COUPON MANAGEMENT SYSTEM (CPM) -- COUPON VALIDATOR UNIT        *
000130******************************************************************
000140* FIXED CATALOG OF THE TEN BUSINESS-RULE VIOLATIONS CPMVALID AND *
000150* CPMCREAT CAN RAISE.  LOADED THE WAY PROGRULE-STYLE LITERAL     *
000160* TABLES ARE BUILT IN THIS SHOP -- ONE FILLER PER ROW, THEN A    *
000170* REDEFINES INTO AN OCCURS TABLE SO THE REPORT WRITER PARAGRAPHS *
000180* CAN INDEX THROUGH IT FOR THE END-OF-RUN CONTROL-BREAK SUMMARY. *
000190*-----------------------------------------------------------------
000200* CHANGE LOG                                                    *
000210*  DATE     BY   REQUEST    DESCRIPTION                         *
000220*  -------- ---  ---------  ----------------------------------- *
000230*  05/11/87 RTK  CPM-0001   ORIGINAL 8-CODE CATALOG.             *
000240*  09/22/91 SLW  CPM-0251   ADDED CPM-SRVC-9 (ALREADY-INACTIVE)  *
000250*                           FOR THE DEACTIVATE FLOW.             *
000260*  08/30/04 DRT  CPM-0402   ADDED CPM-SRVC-10 (ID-REQUIRED) FOR  *
000270*                           THE REPOSITORY MERGE-UPDATE RULE.    *
000280******************************************************************
000290 01  CPM-ERROR-TABLE-LOAD.
000300     05  FILLER  PIC X(11) VALUE 'CPM-SRVC-1 '.
000310     05  FILLER  PIC X(40) VALUE 'DISCOUNT FLD REQUIRED'.
000320     05  FILLER  PIC X(11) VALUE 'CPM-SRVC-2 '.
000330     05  FILLER  PIC X(40) VALUE 'EXPIR DATE NOT FUTURE'.
000340     05  FILLER  PIC X(11) VALUE 'CPM-SRVC-3 '.
000350     05  FILLER  PIC X(40) VALUE 'DISC VALUE LT ZERO'.
000360     05  FILLER  PIC X(11) VALUE 'CPM-SRVC-4 '.
000370     05  FILLER  PIC X(40) VALUE 'DISC PERCENT LT ZERO'.
000380     05  FILLER  PIC X(11) VALUE 'CPM-SRVC-5 '.
000390     05  FILLER  PIC X(40) VALUE 'REQUIRED FLD EMPTY'.
000400     05  FILLER  PIC X(11) VALUE 'CPM-SRVC-6 '.
000410     05  FILLER  PIC X(40) VALUE 'COUPON EXPIRED'.
000420     05  FILLER  PIC X(11) VALUE 'CPM-SRVC-7 '.
000430     05  FILLER  PIC X(40) VALUE 'COUPON NOT FOUND'.
000440     05  FILLER  PIC X(11) VALUE 'CPM-SRVC-8 '.
000450     05  FILLER  PIC X(40) VALUE 'COUPON NOT ACTIVE'.
000460     05  FILLER  PIC X(11) VALUE 'CPM-SRVC-9 '.
000470     05  FILLER  PIC X(40) VALUE 'COUPON ALREADY INACTIVE'.
000480     05  FILLER  PIC X(11) VALUE 'CPM-SRVC-10'.
000490     05  FILLER  PIC X(40) VALUE 'COUPON ID REQUIRED'.
000500 01  CPM-ERROR-TABLE REDEFINES CPM-ERROR-TABLE-LOAD.
000510     05  CPM-ET-ENTRY OCCURS 10 TIMES INDEXED BY CPM-ET-NDX.
000520         10  CPM-ET-CODE               PIC X(11).
000530         10  CPM-ET-MESSAGE            PIC X(40).
000540 77  CPM-ET-MAX                        PIC S9(4) COMP VALUE +10.
