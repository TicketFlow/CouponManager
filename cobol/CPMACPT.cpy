000100******************************************************************
000110* CPMACPT  --  ACCEPTED-COUPON OUTPUT RECORD LAYOUT              *
000120* COUPON MANAGEMENT SYSTEM (CPM) -- COUPON SVCS UNIT             *
000130******************************************************************
000140* CPMACC01 CARRIES ONE DETAIL RECORD (CPM-ACC-REC-TYPE = 'D')    *
000150* PER ACCEPTED CREATE OR UPDATE, FOLLOWED BY A SINGLE TRAILING   *
000160* SUMMARY RECORD (CPM-ACC-REC-TYPE = 'S') CARRYING THE END-OF-   *
000170* RUN CONTROL TOTALS.  CPM-ACC-DETAIL IS THE SAME FIELD SHAPE AS *
000180* CPM-COUPON-RECORD (SEE CPMCOUP).                               *
000190*-----------------------------------------------------------------
000200* CHANGE LOG                                                    *
000210*  DATE     BY   REQUEST    DESCRIPTION                         *
000220*  -------- ---  ---------  ----------------------------------- *
000230*  05/11/87 RTK  CPM-0001   ORIGINAL LAYOUT, DETAIL RECORDS ONLY.*
000240*  09/22/91 SLW  CPM-0251   ADDED TRAILING SUMMARY RECORD AND    *
000250*                           CPM-ACC-REC-TYPE DISCRIMINATOR.      *
000251*  01/14/99 GBC  Y2K-0037   CPM-ACC-DETAIL DATE SUBFIELDS        *
000252*                           CONFIRMED CCYYMMDD -- NO LAYOUT      *
000253*                           CHANGE REQUIRED.                     *
000254*  02/14/14 RVP  CPM-0519   CPM-ACC-REC-TYPE = 'S' SUMMARY ROW   *
000255*                           NOW ALSO WRITTEN BY CPMCREAT SO A    *
000256*                           RUN'S ACCEPT COUNT CAN BE TOTALED    *
000257*                           WITHOUT RE-READING CPMRPT01.         *
000260******************************************************************
000270 01  CPM-ACCEPTED-RECORD.
000280     05  CPM-ACC-REC-TYPE              PIC X(01).
000290         88  CPM-ACC-IS-DETAIL         VALUE 'D'.
000300         88  CPM-ACC-IS-SUMMARY        VALUE 'S'.
000310     05  CPM-ACC-DETAIL.
000320         10  CPM-ACC-ID                PIC X(24).
000330         10  CPM-ACC-NAME              PIC X(100).
000340         10  CPM-ACC-DESCRIPTION       PIC X(255).
000350         10  CPM-ACC-DISCOUNT-VALUE    PIC S9(7)V99.
000360         10  CPM-ACC-DISCOUNT-PERCENT  PIC S9(3)V99.
000370         10  CPM-ACC-STATUS            PIC X(08).
000380         10  CPM-ACC-CODE              PIC X(20).
000390         10  CPM-ACC-EXPIRATION-DATE   PIC X(12).
000400         10  CPM-ACC-RESPONSIBLE-USER  PIC X(50).
000410         10  FILLER                    PIC X(17).
000420     05  CPM-ACC-SUMMARY REDEFINES CPM-ACC-DETAIL.
000430         10  CPM-ACC-TOT-READ          PIC 9(07).
000440         10  CPM-ACC-TOT-ACCEPTED      PIC 9(07).
000450         10  CPM-ACC-TOT-REJECTED      PIC 9(07).
000460         10  CPM-ACC-RUN-DATE          PIC 9(08).
000470         10  CPM-ACC-RUN-TIME          PIC 9(06).
000480         10  FILLER                    PIC X(465).
