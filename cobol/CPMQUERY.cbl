000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CPMQUERY.
000120 AUTHOR.        D R TANAKA.
000130 INSTALLATION.  CORPORATE DATA CENTER.
000140 DATE-WRITTEN.  11/02/89.
000150 DATE-COMPILED.
000160 SECURITY.      NONE.
000170*------------------------PROGRAM PURPOSE-------------------------*
000180* CPMQUERY -- BATCH DRIVER FOR THE FIND-BY-FILTER CALL.  READS
000190* ONE COUPON-FILTER CRITERIA RECORD FROM CPMIN01, THEN PASSES
000200* THE WHOLE COUPON MASTER (CPMMST01) AGAINST IT ONE RECORD AT A
000210* TIME, WRITING EVERY MASTER RECORD THAT SATISFIES THE FILTER TO
000220* CPMOUT01.  A BLANK FILTER FIELD IS NOT A MATCH CRITERION -- A
000230* FILTER RECORD WITH EVERY FIELD BLANK PASSES THE WHOLE FILE.
000240* THE EXPIRATION-DATE RANGE PAIR, WHEN BOTH ENDS ARE SUPPLIED,
000250* TAKES PRIORITY OVER A SEPARATELY SUPPLIED EXACT EXPIRATION
000260* DATE CRITERION.
000270*----------------------------------------------------------------*
000280* CHANGE LOG                                                     *
000290*  DATE     BY   REQUEST    DESCRIPTION                          *
000300*  -------- ---  ---------  ------------------------------------ *
000310*  11/02/89 DRT  CPM-0134   ORIGINAL FIND-BY-FILTER DRIVER.      *
000311*  05/21/92 DRT  CPM-0167   ADDED THE RESPONSIBLE-USER AND CODE  *
000312*                           CRITERIA TO THE AND-MATCH PREDICATE. *
000313*  08/30/04 GBC  Y2K-0037   FILTER RECORD DATE FIELDS CONFIRMED  *
000314*                           CCYYMMDD -- NO WINDOWING LOGIC       *
000315*                           REQUIRED IN THIS DRIVER.             *
000320*  03/17/09 HJN  CPM-0455   RANGE-MATCH ON EXPIRATION DATE ADDED *
000330*                           VIA THE CPMFILT NUMERIC REDEFINES.   *
000340*----------------------------------------------------------------*
000350
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER.  IBM-370.
000390 OBJECT-COMPUTER.  IBM-370.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT CPM-FILTER-IN    ASSIGN TO CPMIN01
000450         ORGANIZATION IS LINE SEQUENTIAL.
000460     SELECT CPM-MASTER-IN    ASSIGN TO CPMMST01
000470         ORGANIZATION IS LINE SEQUENTIAL.
000480     SELECT CPM-MATCH-OUT    ASSIGN TO CPMOUT01
000490         ORGANIZATION IS LINE SEQUENTIAL.
000500     SELECT CPM-PRINT-OUT    ASSIGN TO CPMRPT01
000510         ORGANIZATION IS LINE SEQUENTIAL.
000520
000530 DATA DIVISION.
000540 FILE SECTION.
000550 FD  CPM-FILTER-IN
000560     LABEL RECORDS ARE STANDARD.
000570     COPY CPMFILT.
000580
000590 FD  CPM-MASTER-IN
000600     LABEL RECORDS ARE STANDARD.
000610     COPY CPMCOUP.
000620
000630 FD  CPM-MATCH-OUT
000640     LABEL RECORDS ARE STANDARD.
000650 01  CPM-MATCH-OUT-RECORD          PIC X(500).
000660
000670 FD  CPM-PRINT-OUT
000680     LABEL RECORDS ARE STANDARD.
000690 01  CPM-PRINT-LINE                PIC X(80).
000700
000710 WORKING-STORAGE SECTION.
000720 01  WS-FILE-SWITCHES.
000730     05  WS-MASTER-EOF-SW          PIC X VALUE 'N'.
000740         88  WS-MASTER-EOF         VALUE 'Y'.
000750     05  WS-MATCH-SW               PIC X VALUE 'N'.
000760         88  WS-MATCH               VALUE 'Y'.
000770         88  WS-NO-MATCH            VALUE 'N'.
000780     05  FILLER                    PIC X(08).
000790
000800 01  WS-RUN-COUNTERS.
000810     05  WS-TOT-READ               PIC S9(7) COMP VALUE ZERO.
000820     05  WS-TOT-MATCHED            PIC S9(7) COMP VALUE ZERO.
000830     05  FILLER                    PIC X(12).
000840
000850 01  WS-FILTER-WORK.
000860     05  WS-FIL-RANGE-ACTIVE-SW    PIC X VALUE 'N'.
000870         88  WS-FIL-RANGE-ACTIVE   VALUE 'Y'.
000880     05  FILLER                    PIC X(09).
000890
000900 01  WS-PRINT-WORK.
000910     05  WS-PRT-TOTAL-LINE.
000920         10  FILLER                PIC X(20)
000930             VALUE 'COUPONS MATCHED ....'.
000940         10  WP-TOT-MATCHED        PIC ZZZ,ZZ9.
000950         10  FILLER                PIC X(53).
000960     05  FILLER                    PIC X(10).
000970
000980 LINKAGE SECTION.
000990
001000 PROCEDURE DIVISION.
001010
001020 P000000-MAINLINE SECTION.
001030     PERFORM P100000-INITIALIZE THRU P100000-EXIT.
001040     PERFORM P200000-TEST-ONE-MASTER THRU P200000-EXIT
001050             UNTIL WS-MASTER-EOF.
001060     PERFORM P700000-PRINT-SUMMARY-REPORT THRU P700000-EXIT.
001070     PERFORM P900000-CLOSE-FILES THRU P900000-EXIT.
001080     GOBACK.
001090
001100 P100000-INITIALIZE SECTION.
001110     OPEN INPUT  CPM-FILTER-IN.
001120     OPEN INPUT  CPM-MASTER-IN.
001130     OPEN OUTPUT CPM-MATCH-OUT.
001140     OPEN OUTPUT CPM-PRINT-OUT.
001150     READ CPM-FILTER-IN
001160         AT END
001170             MOVE SPACES TO CPM-FILTER-RECORD
001180     END-READ.
001190     IF CPM-FIL-EXPIRATION-DATE-START NOT = SPACES
001200        AND CPM-FIL-EXPIRATION-DATE-END   NOT = SPACES
001210         SET WS-FIL-RANGE-ACTIVE TO TRUE
001220     END-IF.
001230     PERFORM P210000-READ-MASTER THRU P210000-EXIT.
001240 P100000-EXIT.
001250     EXIT.
001260
001270 P200000-TEST-ONE-MASTER SECTION.
001280     ADD 1 TO WS-TOT-READ.
001290     PERFORM P300000-APPLY-PREDICATE THRU P300000-EXIT.
001300     IF WS-MATCH
001310         PERFORM P400000-WRITE-MATCH THRU P400000-EXIT
001320         ADD 1 TO WS-TOT-MATCHED
001330     END-IF.
001340     PERFORM P210000-READ-MASTER THRU P210000-EXIT.
001350 P200000-EXIT.
001360     EXIT.
001370
001380 P210000-READ-MASTER SECTION.
001390     READ CPM-MASTER-IN
001400         AT END
001410             SET WS-MASTER-EOF TO TRUE
001420     END-READ.
001430 P210000-EXIT.
001440     EXIT.
001450
001460*-----------------------------------------------------------*
001470* SPARSE-FILTER AND-MATCH.  A BLANK (OR, FOR THE TWO       *
001480* NUMERIC DISCOUNT FIELDS, SPACES/LOW-VALUES-ALPHA) FILTER *
001490* FIELD CONTRIBUTES NOTHING -- IT IS NOT TESTED.  THE      *
001500* FIRST FAILING CRITERION DROPS THE RECORD.                *
001510*-----------------------------------------------------------*
001520 P300000-APPLY-PREDICATE SECTION.
001530     SET WS-MATCH TO TRUE.
001540     IF CPM-FIL-ID NOT = SPACES
001550        AND CPM-ID NOT = CPM-FIL-ID
001560         SET WS-NO-MATCH TO TRUE
001570     END-IF.
001580     IF WS-MATCH AND CPM-FIL-NAME NOT = SPACES
001590        AND CPM-NAME NOT = CPM-FIL-NAME
001600         SET WS-NO-MATCH TO TRUE
001610     END-IF.
001620     IF WS-MATCH AND CPM-FIL-DESCRIPTION NOT = SPACES
001630        AND CPM-DESCRIPTION NOT = CPM-FIL-DESCRIPTION
001640         SET WS-NO-MATCH TO TRUE
001650     END-IF.
001660     IF WS-MATCH AND NOT CPM-FIL-DV-OMITTED
001670        AND CPM-DISCOUNT-VALUE NOT = CPM-FIL-DISCOUNT-VALUE
001680         SET WS-NO-MATCH TO TRUE
001690     END-IF.
001700     IF WS-MATCH AND NOT CPM-FIL-DP-OMITTED
001710        AND CPM-DISCOUNT-PERCENTAGE
001720                  NOT = CPM-FIL-DISCOUNT-PERCENTAGE
001730         SET WS-NO-MATCH TO TRUE
001740     END-IF.
001750     IF WS-MATCH AND CPM-FIL-STATUS NOT = SPACES
001760        AND CPM-STATUS NOT = CPM-FIL-STATUS
001770         SET WS-NO-MATCH TO TRUE
001780     END-IF.
001790     IF WS-MATCH AND CPM-FIL-RESPONSIBLE-USER NOT = SPACES
001800        AND CPM-RESPONSIBLE-USER
001810                  NOT = CPM-FIL-RESPONSIBLE-USER
001820         SET WS-NO-MATCH TO TRUE
001830     END-IF.
001840     IF WS-MATCH AND CPM-FIL-CODE NOT = SPACES
001850        AND CPM-CODE NOT = CPM-FIL-CODE
001860         SET WS-NO-MATCH TO TRUE
001870     END-IF.
001880     IF WS-MATCH
001890         PERFORM P310000-APPLY-EXP-PREDICATE THRU P310000-EXIT
001900     END-IF.
001910 P300000-EXIT.
001920     EXIT.
001930
001940 P310000-APPLY-EXP-PREDICATE SECTION.
001950     IF WS-FIL-RANGE-ACTIVE
001960         IF CPM-EXP-NUMERIC NOT >= CPM-FIL-EXP-START-NUM
001970            OR CPM-EXP-NUMERIC NOT <= CPM-FIL-EXP-END-NUM
001980             SET WS-NO-MATCH TO TRUE
001990         END-IF
002000     ELSE
002010         IF CPM-FIL-EXPIRATION-DATE NOT = SPACES
002020            AND CPM-EXPIRATION-DATE
002030                  NOT = CPM-FIL-EXPIRATION-DATE
002040             SET WS-NO-MATCH TO TRUE
002050         END-IF
002060     END-IF.
002070 P310000-EXIT.
002080     EXIT.
002090
002100 P400000-WRITE-MATCH SECTION.
002110     WRITE CPM-MATCH-OUT-RECORD FROM CPM-COUPON-RECORD.
002120 P400000-EXIT.
002130     EXIT.
002140
002150 P700000-PRINT-SUMMARY-REPORT SECTION.
002160     MOVE SPACES TO CPM-PRINT-LINE.
002170     MOVE WS-TOT-MATCHED TO WP-TOT-MATCHED.
002180     MOVE WS-PRT-TOTAL-LINE TO CPM-PRINT-LINE.
002190     WRITE CPM-PRINT-LINE.
002200 P700000-EXIT.
002210     EXIT.
002220
002230 P900000-CLOSE-FILES SECTION.
002240     CLOSE CPM-FILTER-IN.
002250     CLOSE CPM-MASTER-IN.
002260     CLOSE CPM-MATCH-OUT.
002270     CLOSE CPM-PRINT-OUT.
002280 P900000-EXIT.
002290     EXIT.
