000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CPMUPDT.
000120 AUTHOR.        D R TANAKA.
000130 INSTALLATION.  CORPORATE DATA CENTER.
000140 DATE-WRITTEN.  02/18/90.
000150 DATE-COMPILED.
000160 SECURITY.      NONE.
000170*------------------------PROGRAM PURPOSE-------------------------*
000180* CPMUPDT -- BATCH DRIVER FOR THE COUPON MERGE-UPDATE CALL.      *
000190* LOADS THE WHOLE COUPON MASTER (CPMMST01) INTO THE IN-MEMORY    *
000200* TABLE (CPMMAST), THEN READS COUPON-UPDATE REQUESTS FROM        *
000210* CPMIN01 ONE AT A TIME.  A REQUEST WITH NO ID IS REJECTED WITH  *
000220* CPM-SRVC-10; OTHERWISE THE ID IS LOOKED UP IN THE TABLE (NOT   *
000230* FOUND REJECTS WITH CPM-SRVC-7) AND ONLY THE FIELDS SUPPLIED    *
000240* ON THE REQUEST -- STATUS, EXPIRATION-DATE, DESCRIPTION,        *
000250* DISCOUNT-VALUE, DISCOUNT-PERCENTAGE -- ARE MERGED ONTO THE     *
000260* MATCHING TABLE ENTRY.  NAME, CODE AND RESPONSIBLE-USER ARE     *
000270* NEVER TOUCHED BY THIS PROGRAM.  AT END OF RUN THE WHOLE TABLE  *
000280* (WITH ALL MERGES APPLIED) IS REWRITTEN TO CPMMST02 AS THE NEW  *
000290* GENERATION OF THE COUPON MASTER.                               *
000300*----------------------------------------------------------------*
000310* CHANGE LOG                                                     *
000320*  DATE     BY   REQUEST    DESCRIPTION                          *
000330*  -------- ---  ---------  ------------------------------------ *
000340*  02/18/90 DRT  CPM-0141   ORIGINAL MERGE-UPDATE DRIVER.        *
000341*  06/30/93 DRT  CPM-0179   NAME, CODE AND RESPONSIBLE-USER      *
000342*                           CONFIRMED NEVER MERGED BY REQUEST OF *
000343*                           THE COUPON DESK -- COMMENT ADDED.    *
000344*  08/30/04 GBC  Y2K-0037   EXPIRATION-DATE FIELDS ON BOTH THE   *
000345*                           MASTER AND THE UPDATE REQUEST        *
000346*                           CONFIRMED CCYYMMDD.                  *
000350*  03/17/09 HJN  CPM-0455   REUSED THE CPMMAST SEARCH-ALL TABLE  *
000360*                           ALREADY BUILT FOR CPMCKST.           *
000370*----------------------------------------------------------------*
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-370.
000420 OBJECT-COMPUTER.  IBM-370.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT CPM-UPDATE-IN    ASSIGN TO CPMIN01
000480         ORGANIZATION IS LINE SEQUENTIAL.
000490     SELECT CPM-MASTER-IN    ASSIGN TO CPMMST01
000500         ORGANIZATION IS LINE SEQUENTIAL.
000510     SELECT CPM-MASTER-OUT   ASSIGN TO CPMMST02
000520         ORGANIZATION IS LINE SEQUENTIAL.
000530     SELECT CPM-ACCEPT-OUT   ASSIGN TO CPMACC01
000540         ORGANIZATION IS LINE SEQUENTIAL.
000550     SELECT CPM-ERROR-OUT    ASSIGN TO CPMERR01
000560         ORGANIZATION IS LINE SEQUENTIAL.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  CPM-UPDATE-IN
000610     LABEL RECORDS ARE STANDARD.
000620     COPY CPMUPDR.
000630
000640 FD  CPM-MASTER-IN
000650     LABEL RECORDS ARE STANDARD.
000660     COPY CPMCOUP.
000670
000680 FD  CPM-MASTER-OUT
000690     LABEL RECORDS ARE STANDARD.
000700 01  CPM-MASTER-OUT-RECORD         PIC X(500).
000710
000720 FD  CPM-ACCEPT-OUT
000730     LABEL RECORDS ARE STANDARD.
000740     COPY CPMACPT.
000750
000760 FD  CPM-ERROR-OUT
000770     LABEL RECORDS ARE STANDARD.
000780     COPY CPMERRR.
000790
000800 WORKING-STORAGE SECTION.
000810 01  WS-FILE-SWITCHES.
000820     05  WS-MASTER-EOF-SW          PIC X VALUE 'N'.
000830         88  WS-MASTER-EOF         VALUE 'Y'.
000840     05  WS-UPDATE-EOF-SW          PIC X VALUE 'N'.
000850         88  WS-UPDATE-EOF         VALUE 'Y'.
000860     05  FILLER                    PIC X(08).
000870
000880 01  WS-RUN-COUNTERS.
000890     05  WS-TOT-READ               PIC S9(7) COMP VALUE ZERO.
000900     05  WS-TOT-ACCEPTED           PIC S9(7) COMP VALUE ZERO.
000910     05  WS-TOT-REJECTED           PIC S9(7) COMP VALUE ZERO.
000920     05  FILLER                    PIC X(10).
000930
000940 01  WS-RUN-DATE-TIME.
000950     05  WS-CURR-CCYYMMDD          PIC 9(08).
000960     05  WS-CURR-HHMM              PIC 9(04).
000970     05  FILLER                    PIC X(10).
000980
000990 01  WS-REJECT-WORK.
001000     05  WS-ERR-CODE               PIC X(11).
001010     05  WS-ERR-PARM               PIC X(100).
001020
001030 01  WS-MASTER-OUT-AREA.
001040     05  WS-MOA-ID                 PIC X(24).
001050     05  WS-MOA-NAME               PIC X(100).
001060     05  WS-MOA-DESCRIPTION        PIC X(255).
001070     05  WS-MOA-DISCOUNT-VALUE     PIC X(09).
001080     05  WS-MOA-DISCOUNT-PERCENTAGE
001090                                   PIC X(05).
001100     05  WS-MOA-STATUS             PIC X(08).
001110     05  WS-MOA-CODE               PIC X(20).
001120     05  WS-MOA-EXPIRATION-DATE    PIC X(12).
001130     05  WS-MOA-RESPONSIBLE-USER   PIC X(50).
001140     05  FILLER                    PIC X(17).
001150
001160     COPY CPMMAST.
001170
001180 LINKAGE SECTION.
001190
001200 PROCEDURE DIVISION.
001210
001220 P000000-MAINLINE SECTION.
001230     PERFORM P100000-INITIALIZE THRU P100000-EXIT.
001240     PERFORM P200000-PROCESS-ONE-UPDATE THRU P200000-EXIT
001250             UNTIL WS-UPDATE-EOF.
001260     PERFORM P700000-REWRITE-MASTER THRU P700000-EXIT
001270             VARYING CPM-MT-NDX FROM 1 BY 1
001280             UNTIL CPM-MT-NDX > CPM-MT-COUNT.
001290     PERFORM P600000-WRITE-SUMMARY-RECORD THRU P600000-EXIT.
001300     PERFORM P900000-CLOSE-FILES THRU P900000-EXIT.
001310     GOBACK.
001320
001330 P100000-INITIALIZE SECTION.
001340     OPEN INPUT  CPM-UPDATE-IN.
001350     OPEN INPUT  CPM-MASTER-IN.
001360     OPEN OUTPUT CPM-MASTER-OUT.
001370     OPEN OUTPUT CPM-ACCEPT-OUT.
001380     OPEN OUTPUT CPM-ERROR-OUT.
001390     ACCEPT WS-CURR-CCYYMMDD FROM DATE YYYYMMDD.
001400     ACCEPT WS-CURR-HHMM     FROM TIME.
001410     PERFORM P800000-LOAD-MASTER-TABLE THRU P800000-EXIT.
001420     CLOSE CPM-MASTER-IN.
001430     PERFORM P210000-READ-UPDATE THRU P210000-EXIT.
001440 P100000-EXIT.
001450     EXIT.
001460
001470*-----------------------------------------------------------*
001480* CLASSIC LOAD-THEN-SEARCH-ALL, MODELED ON THE REFERENCE    *
001490* BINARY-SEARCH LAB.  CPM-MASTER-IN IS LOADED ONCE AND ALL  *
001500* MERGES ARE APPLIED AGAINST THE TABLE, NOT THE FILE.       *
001510*-----------------------------------------------------------*
001520 P800000-LOAD-MASTER-TABLE SECTION.
001530     MOVE ZERO TO CPM-MT-COUNT.
001540     MOVE 'N'  TO CPM-MT-TABLE-FULL-SW.
001550     READ CPM-MASTER-IN
001560         AT END
001570             SET WS-MASTER-EOF TO TRUE
001580     END-READ.
001590     PERFORM P810000-LOAD-ONE-ENTRY THRU P810000-EXIT
001600             UNTIL WS-MASTER-EOF OR CPM-MT-TABLE-FULL.
001610 P800000-EXIT.
001620     EXIT.
001630
001640 P810000-LOAD-ONE-ENTRY SECTION.
001650     ADD 1 TO CPM-MT-COUNT.
001660     MOVE CPM-ID                  TO CPM-MT-ID(CPM-MT-COUNT).
001670     MOVE CPM-NAME                TO CPM-MT-NAME(CPM-MT-COUNT).
001680     MOVE CPM-DESCRIPTION         TO
001690             CPM-MT-DESCRIPTION(CPM-MT-COUNT).
001700     MOVE CPM-DISCOUNT-VALUE      TO
001710             CPM-MT-DISCOUNT-VALUE(CPM-MT-COUNT).
001720     MOVE CPM-DISCOUNT-PERCENTAGE TO
001730             CPM-MT-DISCOUNT-PERCENTAGE(CPM-MT-COUNT).
001740     MOVE CPM-STATUS              TO CPM-MT-STATUS(CPM-MT-COUNT).
001750     MOVE CPM-CODE                TO CPM-MT-CODE(CPM-MT-COUNT).
001760     MOVE CPM-EXPIRATION-DATE     TO
001770             CPM-MT-EXPIRATION-DATE(CPM-MT-COUNT).
001780     MOVE CPM-RESPONSIBLE-USER    TO
001790             CPM-MT-RESPONSIBLE-USER(CPM-MT-COUNT).
001800     IF CPM-MT-COUNT = CPM-MT-MAX-ENTRIES
001810         SET CPM-MT-TABLE-FULL TO TRUE
001820     END-IF.
001830     READ CPM-MASTER-IN
001840         AT END
001850             SET WS-MASTER-EOF TO TRUE
001860     END-READ.
001870 P810000-EXIT.
001880     EXIT.
001890
001900 P850000-FIND-MASTER-ENTRY SECTION.
001910     SET CPM-MT-NOT-FOUND TO TRUE.
001920     SET CPM-MT-NDX TO 1.
001930     IF CPM-MT-COUNT > ZERO
001940         SEARCH ALL CPM-MT-ENTRY
001950             AT END
001960                 SET CPM-MT-NOT-FOUND TO TRUE
001970             WHEN CPM-MT-ID(CPM-MT-NDX) = CPM-UPD-ID
001980                 SET CPM-MT-FOUND TO TRUE
001990         END-SEARCH
002000     END-IF.
002010 P850000-EXIT.
002020     EXIT.
002030
002040 P200000-PROCESS-ONE-UPDATE SECTION.
002050     ADD 1 TO WS-TOT-READ.
002060     IF CPM-UPD-ID = SPACES
002070         MOVE 'CPM-SRVC-10' TO WS-ERR-CODE
002080         MOVE SPACES        TO WS-ERR-PARM
002090         PERFORM P500000-WRITE-ERROR THRU P500000-EXIT
002100         ADD 1 TO WS-TOT-REJECTED
002110         GO TO P200000-EXIT
002120     END-IF.
002130     PERFORM P850000-FIND-MASTER-ENTRY THRU P850000-EXIT.
002140     IF CPM-MT-NOT-FOUND
002150         MOVE 'CPM-SRVC-7 ' TO WS-ERR-CODE
002160         MOVE CPM-UPD-ID     TO WS-ERR-PARM
002170         PERFORM P500000-WRITE-ERROR THRU P500000-EXIT
002180         ADD 1 TO WS-TOT-REJECTED
002190         GO TO P200000-EXIT
002200     END-IF.
002210     PERFORM P400000-MERGE-ONE-ENTRY THRU P400000-EXIT.
002220     PERFORM P450000-WRITE-ACCEPTED THRU P450000-EXIT.
002230     ADD 1 TO WS-TOT-ACCEPTED.
002240 P200000-EXIT.
002250     PERFORM P210000-READ-UPDATE THRU P210000-EXIT.
002260
002270 P210000-READ-UPDATE SECTION.
002280     READ CPM-UPDATE-IN
002290         AT END
002300             SET WS-UPDATE-EOF TO TRUE
002310     END-READ.
002320 P210000-EXIT.
002330     EXIT.
002340
002350*-----------------------------------------------------------*
002360* SPARSE-UPDATE MERGE.  ONLY A SUPPLIED (NON-BLANK) FIELD   *
002370* OVERWRITES THE TABLE ENTRY.  CPM-UPD-NAME, -CODE AND      *
002380* -RESPONSIBLE-USER ARE NEVER MERGED (PER CPMUPDR).         *
002390*-----------------------------------------------------------*
002400 P400000-MERGE-ONE-ENTRY SECTION.
002410     IF CPM-UPD-STATUS NOT = SPACES
002420         MOVE CPM-UPD-STATUS TO CPM-MT-STATUS(CPM-MT-NDX)
002430     END-IF.
002440     IF CPM-UPD-EXPIRATION-DATE NOT = SPACES
002450         MOVE CPM-UPD-EXPIRATION-DATE TO
002460                 CPM-MT-EXPIRATION-DATE(CPM-MT-NDX)
002470     END-IF.
002480     IF CPM-UPD-DESCRIPTION NOT = SPACES
002490         MOVE CPM-UPD-DESCRIPTION TO
002500                 CPM-MT-DESCRIPTION(CPM-MT-NDX)
002510     END-IF.
002520     IF NOT CPM-UPD-DV-OMITTED
002530         MOVE CPM-UPD-DISCOUNT-VALUE TO
002540                 CPM-MT-DISCOUNT-VALUE(CPM-MT-NDX)
002550     END-IF.
002560     IF NOT CPM-UPD-DP-OMITTED
002570         MOVE CPM-UPD-DISCOUNT-PERCENTAGE TO
002580                 CPM-MT-DISCOUNT-PERCENTAGE(CPM-MT-NDX)
002590     END-IF.
002600 P400000-EXIT.
002610     EXIT.
002620
002630 P450000-WRITE-ACCEPTED SECTION.
002640     SET CPM-ACC-IS-DETAIL      TO TRUE.
002650     MOVE CPM-MT-ID(CPM-MT-NDX)          TO CPM-ACC-ID.
002660     MOVE CPM-MT-NAME(CPM-MT-NDX)        TO CPM-ACC-NAME.
002670     MOVE CPM-MT-DESCRIPTION(CPM-MT-NDX) TO
002680             CPM-ACC-DESCRIPTION.
002690     MOVE CPM-MT-DISCOUNT-VALUE(CPM-MT-NDX) TO
002700             CPM-ACC-DISCOUNT-VALUE.
002710     MOVE CPM-MT-DISCOUNT-PERCENTAGE(CPM-MT-NDX) TO
002720             CPM-ACC-DISCOUNT-PERCENT.
002730     MOVE CPM-MT-STATUS(CPM-MT-NDX)      TO CPM-ACC-STATUS.
002740     MOVE CPM-MT-CODE(CPM-MT-NDX)        TO CPM-ACC-CODE.
002750     MOVE CPM-MT-EXPIRATION-DATE(CPM-MT-NDX) TO
002760             CPM-ACC-EXPIRATION-DATE.
002770     MOVE CPM-MT-RESPONSIBLE-USER(CPM-MT-NDX) TO
002780             CPM-ACC-RESPONSIBLE-USER.
002790     WRITE CPM-ACCEPTED-RECORD.
002800 P450000-EXIT.
002810     EXIT.
002820
002830 P500000-WRITE-ERROR SECTION.
002840     MOVE WS-ERR-CODE           TO CPM-ERR-CODE.
002850     MOVE WS-ERR-PARM           TO CPM-ERR-PARM-TEXT.
002860     WRITE CPM-ERROR-RECORD.
002870 P500000-EXIT.
002880     EXIT.
002890
002900 P600000-WRITE-SUMMARY-RECORD SECTION.
002910     MOVE SPACES TO CPM-ACCEPTED-RECORD.
002920     SET CPM-ACC-IS-SUMMARY TO TRUE.
002930     MOVE WS-TOT-READ     TO CPM-ACC-TOT-READ.
002940     MOVE WS-TOT-ACCEPTED TO CPM-ACC-TOT-ACCEPTED.
002950     MOVE WS-TOT-REJECTED TO CPM-ACC-TOT-REJECTED.
002960     MOVE WS-CURR-CCYYMMDD TO CPM-ACC-RUN-DATE.
002970     MOVE WS-CURR-HHMM     TO CPM-ACC-RUN-TIME.
002980     WRITE CPM-ACCEPTED-RECORD.
002990 P600000-EXIT.
003000     EXIT.
003010
003020*-----------------------------------------------------------*
003030* REWRITES THE WHOLE TABLE (MERGES ALREADY APPLIED) AS THE  *
003040* NEW GENERATION OF THE COUPON MASTER.  CPM-MT-ENTRY IS IN  *
003050* CPM-ID ASCENDING SEQUENCE SO CPMMST02 COMES OUT IN THE    *
003060* SAME SEQUENCE CPMMST01 WENT IN.                           *
003070*-----------------------------------------------------------*
003080 P700000-REWRITE-MASTER SECTION.
003090     MOVE CPM-MT-ID(CPM-MT-NDX)          TO WS-MOA-ID.
003100     MOVE CPM-MT-NAME(CPM-MT-NDX)        TO WS-MOA-NAME.
003110     MOVE CPM-MT-DESCRIPTION(CPM-MT-NDX) TO WS-MOA-DESCRIPTION.
003120     MOVE CPM-MT-DV-ALPHA(CPM-MT-NDX)    TO
003130             WS-MOA-DISCOUNT-VALUE.
003140     MOVE CPM-MT-DP-ALPHA(CPM-MT-NDX)    TO
003150             WS-MOA-DISCOUNT-PERCENTAGE.
003160     MOVE CPM-MT-STATUS(CPM-MT-NDX)      TO WS-MOA-STATUS.
003170     MOVE CPM-MT-CODE(CPM-MT-NDX)        TO WS-MOA-CODE.
003180     MOVE CPM-MT-EXPIRATION-DATE(CPM-MT-NDX) TO
003190             WS-MOA-EXPIRATION-DATE.
003200     MOVE CPM-MT-RESPONSIBLE-USER(CPM-MT-NDX) TO
003210             WS-MOA-RESPONSIBLE-USER.
003220     WRITE CPM-MASTER-OUT-RECORD FROM WS-MASTER-OUT-AREA.
003230 P700000-EXIT.
003240     EXIT.
003250
003260 P900000-CLOSE-FILES SECTION.
003270     CLOSE CPM-UPDATE-IN.
003280     CLOSE CPM-MASTER-OUT.
003290     CLOSE CPM-ACCEPT-OUT.
003300     CLOSE CPM-ERROR-OUT.
003310 P900000-EXIT.
003320     EXIT.
