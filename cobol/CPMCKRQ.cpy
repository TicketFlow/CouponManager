000100******************************************************************
000110* CPMCKRQ  --  COUPON STATE-CHECK REQUEST LAYOUT                 *
000120* COUPON MANAGEMENT SYSTEM (CPM) -- COUPON VALIDATOR UNIT        *
000130******************************************************************
000140* ONE REQUEST PER RECORD ON THE CPMCKST CPMIN01 FILE.  CPM-CKR-ID*
000150* IS LOOKED UP IN THE MASTER TABLE (SEE CPMMAST) AND THEN THE    *
000160* STATE CHECK NAMED BY CPM-CKR-CHECK-TYPE IS RUN AGAINST IT.     *
000170*-----------------------------------------------------------------
000180* CHANGE LOG                                                    *
000190*  DATE     BY   REQUEST    DESCRIPTION                         *
000200*  -------- ---  ---------  ----------------------------------- *
000210*  09/22/91 SLW  CPM-0251   ORIGINAL REQUEST LAYOUT.             *
000211*  01/14/99 GBC  Y2K-0037   CPM-CKR-ID FIELD CONFIRMED ALPHA --  *
000212*                           NO DATE SUBFIELDS ON THIS RECORD.    *
000220*  08/30/04 DRT  CPM-0402   ADDED 'A' (ALREADY-INACTIVE) CHECK   *
000230*                           TYPE FOR THE DEACTIVATE FLOW.        *
000231*  03/17/09 HJN  CPM-0455   NO LAYOUT CHANGE -- REVIEWED WHEN    *
000232*                           THE CPMFILT NUMERIC REDEFINES WAS    *
000233*                           ADDED FOR RANGE-MATCH SUPPORT.       *
000240******************************************************************
000250 01  CPM-CKR-REQUEST.
000260     05  CPM-CKR-ID                    PIC X(24).
000270     05  CPM-CKR-CHECK-TYPE            PIC X(01).
000280         88  CPM-CKR-IS-EXPIRED-CHK        VALUE 'X'.
000290         88  CPM-CKR-IS-INACTIVE-CHK       VALUE 'N'.
000300         88  CPM-CKR-IS-ALREADY-INACTIVE-CHK VALUE 'A'.
000310     05  FILLER                        PIC X(25).
