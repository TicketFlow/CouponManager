000100******************************************************************
000110* CPMVCOM  --  CPMVALID CALL LINKAGE COMMAREA                    *
000120* COUPON MANAGEMENT SYSTEM (CPM) -- COUPON VALIDATOR UNIT        *
000130******************************************************************
000140* PASSED ON EVERY CALL TO CPMVALID BY CPMVCRT, CPMVUPD AND       *
000150* CPMCKST.  CALLER LOADS CPV-FUNCTION-CODE AND THE COUPON DATA   *
000160* GROUP BELOW BEFORE THE CALL; CPMVALID LOADS CPV-RETURN-CODE    *
000170* AND, WHEN REJECTED, CPV-ERROR-CODE/CPV-ERROR-PARM-TEXT.        *
000180*-----------------------------------------------------------------
000190* CHANGE LOG                                                    *
000200*  DATE     BY   REQUEST    DESCRIPTION                         *
000210*  -------- ---  ---------  ----------------------------------- *
000220*  09/22/91 SLW  CPM-0251   ORIGINAL COMMAREA FOR CREATE/UPDATE  *
000230*                           VALIDATION CALLS.                   *
000240*  01/14/99 GBC  Y2K-0037   WIDENED EXPIRATION DATE SUB-FIELDS   *
000250*                           TO MATCH CPMCOUP CENTURY WINDOWING.  *
000260*  08/30/04 DRT  CPM-0402   ADDED CPV-FN-CHECK-ALREADY-INACTIVE  *
000270*                           FOR THE DEACTIVATE FLOW.             *
000280*  03/17/09 HJN  CPM-0455   ADDED CPV-EXP-NUMERIC REDEFINES.     *
000290******************************************************************
000300 01  CPV-LINKAGE-AREA.
000310     05  CPV-COMMAREA-LENGTH       PIC S9(4) COMP VALUE +700.
000320     05  CPV-FUNCTION-CODE         PIC X(01).
000330         88  CPV-FN-VALIDATE-CREATE        VALUE 'C'.
000340         88  CPV-FN-VALIDATE-UPDATE        VALUE 'U'.
000350         88  CPV-FN-CHECK-COUPON-ID        VALUE 'I'.
000360         88  CPV-FN-CHECK-EXPIRED          VALUE 'X'.
000370         88  CPV-FN-CHECK-INACTIVE         VALUE 'N'.
000380         88  CPV-FN-CHECK-ALREADY-INACTIVE VALUE 'A'.
000390     05  CPV-RETURN-CODE           PIC X(01).
000400         88  CPV-VALID                     VALUE 'V'.
000410         88  CPV-INVALID                   VALUE 'R'.
000420     05  CPV-ERROR-CODE            PIC X(11).
000430     05  CPV-ERROR-PARM-TEXT       PIC X(100).
000440     05  CPV-COUPON-DATA.
000450         10  CPV-ID                        PIC X(24).
000460         10  CPV-NAME                      PIC X(100).
000470         10  CPV-DESCRIPTION               PIC X(255).
000480         10  CPV-DISCOUNT-VALUE            PIC S9(7)V99.
000490         10  CPV-DV-ALPHA REDEFINES
000500             CPV-DISCOUNT-VALUE            PIC X(09).
000510             88  CPV-DV-OMITTED           VALUE SPACES LOW-VALUES.
000520         10  CPV-DISCOUNT-PERCENTAGE       PIC S9(3)V99.
000530         10  CPV-DP-ALPHA REDEFINES
000540             CPV-DISCOUNT-PERCENTAGE       PIC X(05).
000550             88  CPV-DP-OMITTED           VALUE SPACES LOW-VALUES.
000560         10  CPV-STATUS                    PIC X(08).
000570             88  CPV-STATUS-ACTIVE         VALUE 'ACTIVE  '.
000580             88  CPV-STATUS-INACTIVE       VALUE 'INACTIVE'.
000590         10  CPV-CODE                      PIC X(20).
000600         10  CPV-EXPIRATION-DATE           PIC X(12).
000610         10  CPV-EXPIRATION-DATE-R REDEFINES
000620             CPV-EXPIRATION-DATE.
000630             15  CPV-EXP-CCYYMMDD          PIC 9(08).
000640             15  CPV-EXP-HHMM              PIC 9(04).
000650         10  CPV-EXP-NUMERIC REDEFINES
000660             CPV-EXPIRATION-DATE           PIC 9(12).
000670         10  CPV-RESPONSIBLE-USER          PIC X(50).
000680     05  FILLER                    PIC X(102).
