000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CPMVALID.
000120 AUTHOR.        S L WEAVER.
000130 INSTALLATION.  CORPORATE DATA CENTER.
000140 DATE-WRITTEN.  09/22/91.
000150 DATE-COMPILED.
000160 SECURITY.      NONE.
000170*------------------------PROGRAM PURPOSE-------------------------*
000180*  PROGRAM TITLE: CPMVALID                                       *
000190*  PROGRAM TEXT:  COUPON BUSINESS-RULE VALIDATOR (RULE ENGINE).  *
000200*                 CALLED BY CPMVCRT (CREATE), CPMVUPD (UPDATE)   *
000210*                 AND CPMCKST (COUPON-ID/EXPIRED/INACTIVE/       *
000220*                 ALREADY-INACTIVE CHECKS).  NO FILE I-O OF ITS  *
000230*                 OWN -- EVERYTHING COMES AND GOES THROUGH THE   *
000240*                 CPV- COMMAREA (SEE CPMVCOM).                   *
000250*----------------------------------------------------------------*
000260* CHANGE LOG                                                     *
000270*  DATE     BY   REQUEST    DESCRIPTION                          *
000280*  -------- ---  ---------  ------------------------------------ *
000290*  09/22/91 SLW  CPM-0251   ORIGINAL RULE ENGINE, SPLIT OUT OF   *
000300*                           CPMCREAT SO CPMVCRT/CPMVUPD/CPMCKST  *
000310*                           CAN SHARE ONE COPY OF THE RULES.     *
000320*  01/14/99 GBC  Y2K-0037   SWITCHED CURRENT-DATE COMPARE TO     *
000330*                           ACCEPT FROM DATE YYYYMMDD (WAS A TWO *
000340*                           DIGIT YEAR COMPARE AGAINST WS-DATE). *
000350*  08/30/04 DRT  CPM-0402   ADDED P600000-CHECK-ALREADY-INACTIVE *
000360*                           FOR THE NEW DEACTIVATE FLOW.         *
000370*----------------------------------------------------------------*
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER.        IBM-370.
000410 OBJECT-COMPUTER.        IBM-370.
000420 SPECIAL-NAMES.          C01 IS TOP-OF-FORM.
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450*----------------------------------------------------------------*
000460* CURRENT DATE/TIME, BUILT ONCE PER CALL AND COMPARED NUMERICALLY*
000470* AGAINST CPV-EXP-NUMERIC (SEE CPMVCOM).                         *
000480*----------------------------------------------------------------*
000490 01  WS-CURRENT-WORK.
000500     05  WS-CURR-CCYYMMDD          PIC 9(08).
000510     05  WS-CURR-TIME-R.
000520         10  WS-CURR-HHMM          PIC 9(04).
000530         10  FILLER                PIC 9(04).
000540     05  WS-CURR-NUMERIC           PIC 9(12).
000550     05  FILLER                    PIC X(10).
000560*----------------------------------------------------------------*
000570* WORK AREA FOR THE FIELD-CANNOT-BE-EMPTY COMMA-JOINED LIST      *
000580* (CPM-SRVC-5).  NAME, DESCRIPTION, EXPIRATION-DATE ARE TESTED   *
000590* IN THAT FIXED ORDER AND ALL THREE ARE REPORTED TOGETHER.       *
000600*----------------------------------------------------------------*
000610 01  WS-BLANK-WORK.
000620     05  WS-BLANK-LIST             PIC X(100).
000630     05  WS-BLANK-PTR              PIC S9(4) COMP.
000640     05  WS-BLANK-COUNT            PIC S9(4) COMP VALUE ZERO.
000650     05  FILLER                    PIC X(10).
000660 01  WS-SWITCHES.
000670     05  WS-REJECT-SW              PIC X VALUE 'N'.
000680         88  WS-REJECTED                  VALUE 'Y'.
000690     05  FILLER                    PIC X(09).
000700 LINKAGE SECTION.
000710     COPY CPMVCOM.
000720 PROCEDURE DIVISION USING CPV-LINKAGE-AREA.
000730*-----------------------------------------------------------------
000740 P000000-MAINLINE SECTION.
000750*
000760***** RESET RETURN AREA AND DISPATCH ON THE FUNCTION CODE
000770*
000780     MOVE SPACES TO CPV-ERROR-CODE.
000790     MOVE SPACES TO CPV-ERROR-PARM-TEXT.
000800     MOVE 'N' TO WS-REJECT-SW.
000810     SET CPV-VALID TO TRUE.
000820     EVALUATE TRUE
000830         WHEN CPV-FN-VALIDATE-CREATE
000840             PERFORM P100000-VALIDATE-CREATE THRU
000850                     P100000-EXIT
000860         WHEN CPV-FN-VALIDATE-UPDATE
000870             PERFORM P200000-VALIDATE-UPDATE THRU
000880                     P200000-EXIT
000890         WHEN CPV-FN-CHECK-COUPON-ID
000900             PERFORM P300000-CHECK-COUPON-ID THRU
000910                     P300000-EXIT
000920         WHEN CPV-FN-CHECK-EXPIRED
000930             PERFORM P400000-CHECK-EXPIRED THRU
000940                     P400000-EXIT
000950         WHEN CPV-FN-CHECK-INACTIVE
000960             PERFORM P500000-CHECK-INACTIVE THRU
000970                     P500000-EXIT
000980         WHEN CPV-FN-CHECK-ALREADY-INACTIVE
000990             PERFORM P600000-CHECK-ALREADY-INACTIVE THRU
001000                     P600000-EXIT
001010         WHEN OTHER
001020             CONTINUE
001030     END-EVALUATE.
001040     GOBACK.
001050 P000000-EXIT.
001060     EXIT.
001070*-----------------------------------------------------------------
001080 P100000-VALIDATE-CREATE SECTION.
001090*
001100***** CPM_SRVC_5, THEN CPM_SRVC_2, THEN THE DISCOUNT-FIELD RULES
001110*
001120     PERFORM P700000-CHECK-EMPTY-FIELDS THRU P700000-EXIT.
001130     IF WS-REJECTED
001140         GO TO P100000-EXIT
001150     END-IF.
001160     PERFORM P800000-CHECK-EXP-NOT-PAST THRU P800000-EXIT.
001170     IF WS-REJECTED
001180         GO TO P100000-EXIT
001190     END-IF.
001200     PERFORM P900000-VALIDATE-DISCOUNT-FLDS THRU P900000-EXIT.
001210 P100000-EXIT.
001220     EXIT.
001230*-----------------------------------------------------------------
001240 P200000-VALIDATE-UPDATE SECTION.
001250*
001260***** SAME AS P100000 EXCEPT THE EXPIRATION-IN-THE-PAST CHECK IS
001270***** SKIPPED -- AN UPDATE MAY LEAVE THE DATE ALONE.
001280*
001290     PERFORM P700000-CHECK-EMPTY-FIELDS THRU P700000-EXIT.
001300     IF WS-REJECTED
001310         GO TO P200000-EXIT
001320     END-IF.
001330     PERFORM P900000-VALIDATE-DISCOUNT-FLDS THRU P900000-EXIT.
001340 P200000-EXIT.
001350     EXIT.
001360*-----------------------------------------------------------------
001370 P300000-CHECK-COUPON-ID SECTION.
001380*
001390***** CPM_SRVC_7 -- COUPON ID REQUIRED ON A LOOKUP/VALIDATE CALL
001400*
001410     IF CPV-ID = SPACES OR CPV-ID = LOW-VALUES
001420         MOVE 'CPM-SRVC-7 ' TO CPV-ERROR-CODE
001430         MOVE CPV-ID TO CPV-ERROR-PARM-TEXT
001440         SET CPV-INVALID TO TRUE
001450         SET WS-REJECTED TO TRUE
001460     END-IF.
001470 P300000-EXIT.
001480     EXIT.
001490*-----------------------------------------------------------------
001500 P400000-CHECK-EXPIRED SECTION.
001510*
001520***** CPM_SRVC_6 -- EXPIRATION-DATE NOT AFTER CURRENT DATE/TIME
001530***** COUNTS AS EXPIRED (TEST IS "NOT AFTER NOW", I.E. <=).
001540*
001550     PERFORM P850000-GET-CURRENT-DATE THRU P850000-EXIT.
001560     IF CPV-EXP-NUMERIC NOT > WS-CURR-NUMERIC
001570         MOVE 'CPM-SRVC-6 ' TO CPV-ERROR-CODE
001580         MOVE CPV-ID TO CPV-ERROR-PARM-TEXT
001590         SET CPV-INVALID TO TRUE
001600         SET WS-REJECTED TO TRUE
001610     END-IF.
001620 P400000-EXIT.
001630     EXIT.
001640*-----------------------------------------------------------------
001650 P500000-CHECK-INACTIVE SECTION.
001660*
001670***** CPM_SRVC_8 -- INACTIVE COUPON REJECTED ON THE USE/VALIDATE
001680***** FLOW.
001690*
001700     IF CPV-STATUS-INACTIVE
001710         MOVE 'CPM-SRVC-8 ' TO CPV-ERROR-CODE
001720         MOVE CPV-ID TO CPV-ERROR-PARM-TEXT
001730         SET CPV-INVALID TO TRUE
001740         SET WS-REJECTED TO TRUE
001750     END-IF.
001760 P500000-EXIT.
001770     EXIT.
001780*-----------------------------------------------------------------
001790 P600000-CHECK-ALREADY-INACTIVE SECTION.
001800*
001810***** CPM_SRVC_9 -- SAME PREDICATE AS P500000, DIFFERENT ERROR
001820***** CODE, USED BY THE DEACTIVATE FLOW (SEE DRT CPM-0402 ABOVE).
001830*
001840     IF CPV-STATUS-INACTIVE
001850         MOVE 'CPM-SRVC-9 ' TO CPV-ERROR-CODE
001860         MOVE CPV-ID TO CPV-ERROR-PARM-TEXT
001870         SET CPV-INVALID TO TRUE
001880         SET WS-REJECTED TO TRUE
001890     END-IF.
001900 P600000-EXIT.
001910     EXIT.
001920*-----------------------------------------------------------------
001930 P700000-CHECK-EMPTY-FIELDS SECTION.
001940*
001950***** CPM_SRVC_5 -- NAME, DESCRIPTION, EXPIRATION-DATE MUST ALL BE
001960***** PRESENT.  EVERY BLANK ONE IS COLLECTED BEFORE REPORTING.
001970*
001980     MOVE SPACES TO WS-BLANK-LIST.
001990     MOVE 1 TO WS-BLANK-PTR.
002000     MOVE ZERO TO WS-BLANK-COUNT.
002010     IF CPV-NAME = SPACES
002020         PERFORM P710000-APPEND-NAME THRU P710000-EXIT
002030     END-IF.
002040     IF CPV-DESCRIPTION = SPACES
002050         PERFORM P720000-APPEND-DESC THRU P720000-EXIT
002060     END-IF.
002070     IF CPV-EXPIRATION-DATE = SPACES OR
002080        CPV-EXPIRATION-DATE = LOW-VALUES
002090         PERFORM P730000-APPEND-EXP THRU P730000-EXIT
002100     END-IF.
002110     IF WS-BLANK-COUNT > ZERO
002120         MOVE 'CPM-SRVC-5 ' TO CPV-ERROR-CODE
002130         MOVE WS-BLANK-LIST TO CPV-ERROR-PARM-TEXT
002140         SET CPV-INVALID TO TRUE
002150         SET WS-REJECTED TO TRUE
002160     END-IF.
002170 P700000-EXIT.
002180     EXIT.
002190 P710000-APPEND-NAME.
002200     IF WS-BLANK-COUNT > ZERO
002210         STRING ', ' DELIMITED BY SIZE
002220                'NAME' DELIMITED BY SIZE
002230                INTO WS-BLANK-LIST
002240                WITH POINTER WS-BLANK-PTR
002250         END-STRING
002260     ELSE
002270         STRING 'NAME' DELIMITED BY SIZE
002280                INTO WS-BLANK-LIST
002290                WITH POINTER WS-BLANK-PTR
002300         END-STRING
002310     END-IF.
002320     ADD 1 TO WS-BLANK-COUNT.
002330 P710000-EXIT.
002340     EXIT.
002350 P720000-APPEND-DESC.
002360     IF WS-BLANK-COUNT > ZERO
002370         STRING ', ' DELIMITED BY SIZE
002380                'DESCRIPTION' DELIMITED BY SIZE
002390                INTO WS-BLANK-LIST
002400                WITH POINTER WS-BLANK-PTR
002410         END-STRING
002420     ELSE
002430         STRING 'DESCRIPTION' DELIMITED BY SIZE
002440                INTO WS-BLANK-LIST
002450                WITH POINTER WS-BLANK-PTR
002460         END-STRING
002470     END-IF.
002480     ADD 1 TO WS-BLANK-COUNT.
002490 P720000-EXIT.
002500     EXIT.
002510 P730000-APPEND-EXP.
002520     IF WS-BLANK-COUNT > ZERO
002530         STRING ', ' DELIMITED BY SIZE
002540                'EXPIRATION-DATE' DELIMITED BY SIZE
002550                INTO WS-BLANK-LIST
002560                WITH POINTER WS-BLANK-PTR
002570         END-STRING
002580     ELSE
002590         STRING 'EXPIRATION-DATE' DELIMITED BY SIZE
002600                INTO WS-BLANK-LIST
002610                WITH POINTER WS-BLANK-PTR
002620         END-STRING
002630     END-IF.
002640     ADD 1 TO WS-BLANK-COUNT.
002650 P730000-EXIT.
002660     EXIT.
002670*-----------------------------------------------------------------
002680 P800000-CHECK-EXP-NOT-PAST SECTION.
002690*
002700***** CPM_SRVC_2 -- EXPIRATION-DATE MUST BE STRICTLY AFTER NOW
002710***** (CREATE ONLY -- NOT CALLED FROM P200000).
002720*
002730     PERFORM P850000-GET-CURRENT-DATE THRU P850000-EXIT.
002740     IF CPV-EXP-NUMERIC NOT > WS-CURR-NUMERIC
002750         MOVE 'CPM-SRVC-2 ' TO CPV-ERROR-CODE
002760         MOVE CPV-ID TO CPV-ERROR-PARM-TEXT
002770         SET CPV-INVALID TO TRUE
002780         SET WS-REJECTED TO TRUE
002790     END-IF.
002800 P800000-EXIT.
002810     EXIT.
002820*-----------------------------------------------------------------
002830 P850000-GET-CURRENT-DATE SECTION.
002840*
002850***** BUILD A 12-DIGIT CCYYMMDDHHMM FOR NUMERIC EXPIRATION COMPARE
002860*
002870     ACCEPT WS-CURR-CCYYMMDD FROM DATE YYYYMMDD.
002880     ACCEPT WS-CURR-TIME-R FROM TIME.
002890     COMPUTE WS-CURR-NUMERIC =
002900         WS-CURR-CCYYMMDD * 10000 + WS-CURR-HHMM.
002910 P850000-EXIT.
002920     EXIT.
002930*-----------------------------------------------------------------
002940 P900000-VALIDATE-DISCOUNT-FLDS SECTION.
002950*
002960***** CPM_SRVC_1, THEN CPM_SRVC_4, THEN CPM_SRVC_3 -- SAME TEST
002970***** FOR BOTH CREATE AND UPDATE (0 IS A VALID DISCOUNT HERE).
002980*
002990     IF CPV-DV-OMITTED AND CPV-DP-OMITTED
003000         MOVE 'CPM-SRVC-1 ' TO CPV-ERROR-CODE
003010         SET CPV-INVALID TO TRUE
003020         SET WS-REJECTED TO TRUE
003030         GO TO P900000-EXIT
003040     END-IF.
003050     IF NOT CPV-DP-OMITTED AND CPV-DISCOUNT-PERCENTAGE < ZERO
003060         MOVE 'CPM-SRVC-4 ' TO CPV-ERROR-CODE
003070         SET CPV-INVALID TO TRUE
003080         SET WS-REJECTED TO TRUE
003090         GO TO P900000-EXIT
003100     END-IF.
003110     IF NOT CPV-DV-OMITTED AND CPV-DISCOUNT-VALUE < ZERO
003120         MOVE 'CPM-SRVC-3 ' TO CPV-ERROR-CODE
003130         SET CPV-INVALID TO TRUE
003140         SET WS-REJECTED TO TRUE
003150     END-IF.
003160 P900000-EXIT.
003170     EXIT.
