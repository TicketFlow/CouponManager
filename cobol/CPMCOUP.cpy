000100******************************************************************
000110* CPMCOUP  --  COUPON MASTER RECORD LAYOUT                      *
000120* COUPON MANAGEMENT SYSTEM (CPM) -- COUPON SVCS UNIT            *
000130******************************************************************
000140* ONE ENTRY PER PROMOTIONAL COUPON.  COPY THIS MEMBER FOR THE   *
000150* COUPON MASTER FILE (CPMMST01), FOR THE INCOMING CREATE-COUPON *
000160* CANDIDATE FILE (CPMIN01 ON CPMCREAT), AND FOR THE DETAIL      *
000170* PORTION OF THE ACCEPTED-COUPON OUTPUT (SEE CPMACPT).          *
000180*-----------------------------------------------------------------
000190* CHANGE LOG                                                    *
000200*  DATE     BY   REQUEST    DESCRIPTION                         *
000210*  -------- ---  ---------  ----------------------------------- *
000220*  05/11/87 RTK  CPM-0001   ORIGINAL LAYOUT FOR PILOT.           *
000230*  02/03/89 MJD  CPM-0114   ADDED CPM-CODE REDEEMABLE CODE.      *
000240*  09/22/91 SLW  CPM-0251   SPLIT FLAT/PERCENT DISCOUNT FIELDS,  *
000250*                           ADDED PRESENCE-TEST REDEFINES.       *
000260*  01/14/99 GBC  Y2K-0037   EXPANDED EXPIRATION DATE TO YYYYMMDD *
000270*                           (WAS YYMMDD) FOR CENTURY WINDOWING.  *
000280*  08/30/04 DRT  CPM-0402   ADDED RESPONSIBLE-USER AND 88-LEVELS*
000290*                           FOR CPM-STATUS.                     *
000300*  03/17/09 HJN  CPM-0455   ADDED CPM-EXP-NUMERIC REDEFINES SO  *
000310*                           CPMVALID/CPMCKST/CPMQUERY CAN DO    *
000320*                           STRAIGHT NUMERIC COMPARES.          *
000330******************************************************************
000340 01  CPM-COUPON-RECORD.
000350     05  CPM-ID                        PIC X(24).
000360     05  CPM-NAME                      PIC X(100).
000370     05  CPM-DESCRIPTION               PIC X(255).
000380     05  CPM-DISCOUNT-VALUE            PIC S9(7)V99.
000390     05  CPM-DV-ALPHA REDEFINES
000400         CPM-DISCOUNT-VALUE            PIC X(09).
000410         88  CPM-DV-OMITTED            VALUE SPACES LOW-VALUES.
000420     05  CPM-DISCOUNT-PERCENTAGE       PIC S9(3)V99.
000430     05  CPM-DP-ALPHA REDEFINES
000440         CPM-DISCOUNT-PERCENTAGE       PIC X(05).
000450         88  CPM-DP-OMITTED            VALUE SPACES LOW-VALUES.
000460     05  CPM-STATUS                    PIC X(08).
000470         88  CPM-STATUS-ACTIVE         VALUE 'ACTIVE  '.
000480         88  CPM-STATUS-INACTIVE       VALUE 'INACTIVE'.
000490     05  CPM-CODE                      PIC X(20).
000500     05  CPM-EXPIRATION-DATE           PIC X(12).
000510     05  CPM-EXPIRATION-DATE-R REDEFINES
000520         CPM-EXPIRATION-DATE.
000530         10  CPM-EXP-CCYYMMDD          PIC 9(08).
000540         10  CPM-EXP-HHMM              PIC 9(04).
000550     05  CPM-EXP-NUMERIC REDEFINES
000560         CPM-EXPIRATION-DATE           PIC 9(12).
000570     05  CPM-RESPONSIBLE-USER          PIC X(50).
000580     05  FILLER                        PIC X(17).
