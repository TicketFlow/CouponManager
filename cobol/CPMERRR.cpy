000100******************************************************************
000110* CPMERRR  --  ERROR / REJECT OUTPUT RECORD LAYOUT               *
000120* COUPON MANAGEMENT SYSTEM (CPM) -- COMMON TO ALL CPM DRIVERS    *
000130******************************************************************
000140* WRITTEN TO CPMERR01 ONCE PER REJECTED INPUT RECORD.            *
000150* CPM-ERR-PARM-TEXT HOLDS THE JOINED PARAMETER LIST WHEN THE     *
000160* ERROR CODE TAKES ONE (A COUPON ID, OR A COMMA-LIST OF BLANK    *
000170* FIELD NAMES) -- SEE CPMETAB FOR THE CODE CATALOG.              *
000180*-----------------------------------------------------------------
000190* CHANGE LOG                                                    *
000200*  DATE     BY   REQUEST    DESCRIPTION                         *
000210*  -------- ---  ---------  ----------------------------------- *
000220*  05/11/87 RTK  CPM-0001   ORIGINAL LAYOUT FOR PILOT.           *
000230*  03/17/09 HJN  CPM-0455   WIDENED CPM-ERR-CODE TO X(11) TO    *
000240*                           MATCH THE CPMETAB CODE CATALOG.     *
000250******************************************************************
000260 01  CPM-ERROR-RECORD.
000270     05  CPM-ERR-CODE                  PIC X(11).
000280     05  CPM-ERR-PARM-TEXT             PIC X(100).
000290     05  FILLER                        PIC X(09).
