000100******************************************************************
000110* CPMFILT  --  COUPON QUERY FILTER CRITERIA LAYOUT               *
000120* COUPON MANAGEMENT SYSTEM (CPM) -- COUPON REPO UNIT             *
000130******************************************************************
000140* ONE FILTER REQUEST PER FIND-BY-FILTER RUN (CPMQUERY CPMIN01).  *
000150* EVERY FIELD IS OPTIONAL.  SPACES OR LOW-VALUES IN A FIELD MEAN *
000160* "NOT SUPPLIED" -- DO NOT ADD THAT FIELD AS A MATCH CRITERION.  *
000170* THE TWO DISCOUNT FIELDS CARRY AN X-REDEFINE SO A CALLER CAN    *
000180* BLANK THEM OUT TO MEAN "OMITTED" EVEN THOUGH THEY ARE NUMERIC. *
000190*-----------------------------------------------------------------
000200* CHANGE LOG                                                    *
000210*  DATE     BY   REQUEST    DESCRIPTION                         *
000220*  -------- ---  ---------  ----------------------------------- *
000230*  09/22/91 SLW  CPM-0251   ORIGINAL FILTER LAYOUT.              *
000240*  01/14/99 GBC  Y2K-0037   EXPANDED DATE FIELDS TO YYYYMMDDHHMM.*
000250*  08/30/04 DRT  CPM-0402   ADDED EXPIRATION-DATE-START/END FOR  *
000260*                           RANGE-MATCH QUERIES.                 *
000270*  03/17/09 HJN  CPM-0455   ADDED NUMERIC REDEFINES ON ALL THREE *
000280*                           DATE FIELDS FOR RANGE COMPARES.      *
000290******************************************************************
000300 01  CPM-FILTER-RECORD.
000310     05  CPM-FIL-ID                    PIC X(24).
000320     05  CPM-FIL-NAME                  PIC X(100).
000330     05  CPM-FIL-DESCRIPTION           PIC X(255).
000340     05  CPM-FIL-DISCOUNT-VALUE        PIC S9(7)V99.
000350     05  CPM-FIL-DV-ALPHA REDEFINES
000360         CPM-FIL-DISCOUNT-VALUE        PIC X(09).
000370         88  CPM-FIL-DV-OMITTED        VALUE SPACES LOW-VALUES.
000380     05  CPM-FIL-DISCOUNT-PERCENTAGE   PIC S9(3)V99.
000390     05  CPM-FIL-DP-ALPHA REDEFINES
000400         CPM-FIL-DISCOUNT-PERCENTAGE   PIC X(05).
000410         88  CPM-FIL-DP-OMITTED        VALUE SPACES LOW-VALUES.
000420     05  CPM-FIL-STATUS                PIC X(08).
000430     05  CPM-FIL-RESPONSIBLE-USER      PIC X(50).
000440     05  CPM-FIL-CODE                  PIC X(20).
000450     05  CPM-FIL-EXPIRATION-DATE       PIC X(12).
000460     05  CPM-FIL-EXP-NUMERIC REDEFINES
000470         CPM-FIL-EXPIRATION-DATE       PIC 9(12).
000480     05  CPM-FIL-EXPIRATION-DATE-START PIC X(12).
000490     05  CPM-FIL-EXP-START-NUM REDEFINES
000500         CPM-FIL-EXPIRATION-DATE-START PIC 9(12).
000510     05  CPM-FIL-EXPIRATION-DATE-END   PIC X(12).
000520     05  CPM-FIL-EXP-END-NUM REDEFINES
000530         CPM-FIL-EXPIRATION-DATE-END   PIC 9(12).
000540     05  FILLER                        PIC X(13).
