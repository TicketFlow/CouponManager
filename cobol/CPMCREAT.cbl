000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CPMCREAT.
000120 AUTHOR.        R T KOVACH.
000130 INSTALLATION.  CORPORATE DATA CENTER.
000140 DATE-WRITTEN.  04/11/88.
000150 DATE-COMPILED.
000160 SECURITY.      NONE.
000170*------------------------PROGRAM PURPOSE-------------------------*
000180* CPMCREAT -- BATCH CREATE-COUPON DRIVER.  READS ONE CANDIDATE  *
000190* COUPON PER RECORD FROM CPMIN01, RUNS THE CREATE-TIME BUSINESS *
000200* RULES IN LINE (THIS PROGRAM DOES NOT CALL CPMVALID -- THE     *
000210* DISCOUNT-FIELD TEST ON CREATE IS STRICTER THAN THE SHARED     *
000220* VALIDATOR USES ON UPDATE), WRITES ACCEPTED COUPONS TO         *
000230* CPMMST01 AND CPMACC01 AND REJECTS TO CPMERR01, AND PRINTS THE *
000240* END-OF-RUN ERROR-CODE BREAKDOWN ON CPMRPT01.                  *
000250*----------------------------------------------------------------*
000260* CHANGE LOG                                                     *
000270*  DATE     BY   REQUEST    DESCRIPTION                          *
000280*  -------- ---  ---------  ------------------------------------ *
000290*  04/11/88 RTK  CPM-0112   ORIGINAL CREATE-COUPON BATCH DRIVER. *
000291*  02/06/90 RTK  CPM-0139   ADDED THE BOTH-DISCOUNT-FIELDS-BLANK *
000292*                           CHECK (CPM-SRVC-1) AHEAD OF THE      *
000293*                           EXPIRATION-DATE TEST.                *
000300*  07/09/11 LMK  CPM-0488   CORRECTED DISCOUNT-VALUE MESSAGE ON *
000310*                           CPM-SRVC-3 REJECTS (WAS REUSING THE *
000320*                           PERCENTAGE MESSAGE TEXT).           *
000330*  02/14/14 RVP  CPM-0519   ADDED CPM-ACC-REC-TYPE SUMMARY ROW  *
000340*                           SO DOWNSTREAM RECON CAN TOTAL A RUN *
000350*                           WITHOUT RE-READING CPMRPT01.        *
000351*  09/30/16 HJN  CPM-0547   CPM-SRVC-2, -3 AND -4 REJECTS WERE   *
000352*                           CARRYING THE COUPON ID IN THE ERROR  *
000353*                           PARAMETER -- THESE CALLER-SUPPLIED   *
000354*                           CANDIDATE REJECTS ARE NOT            *
000355*                           PARAMETERIZED PER THE SERVICE ERROR  *
000356*                           CODE TABLE.  PARAMETER NOW LEFT      *
000357*                           BLANK TO MATCH CPMVALID'S HANDLING   *
000358*                           OF THE SAME THREE CODES.             *
000360*----------------------------------------------------------------*
000370
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER.  IBM-370.
000410 OBJECT-COMPUTER.  IBM-370.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT CPM-CREATE-IN    ASSIGN TO CPMIN01
000470         ORGANIZATION IS LINE SEQUENTIAL.
000480     SELECT CPM-MASTER-OUT   ASSIGN TO CPMMST01
000490         ORGANIZATION IS LINE SEQUENTIAL.
000500     SELECT CPM-ACCEPT-OUT   ASSIGN TO CPMACC01
000510         ORGANIZATION IS LINE SEQUENTIAL.
000520     SELECT CPM-ERROR-OUT    ASSIGN TO CPMERR01
000530         ORGANIZATION IS LINE SEQUENTIAL.
000540     SELECT CPM-PRINT-OUT    ASSIGN TO CPMRPT01
000550         ORGANIZATION IS LINE SEQUENTIAL.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  CPM-CREATE-IN
000600     LABEL RECORDS ARE STANDARD.
000610     COPY CPMCOUP.
000620
000630 FD  CPM-MASTER-OUT
000640     LABEL RECORDS ARE STANDARD.
000650 01  CPM-MASTER-OUT-RECORD        PIC X(500).
000660
000670 FD  CPM-ACCEPT-OUT
000680     LABEL RECORDS ARE STANDARD.
000690     COPY CPMACPT.
000700
000710 FD  CPM-ERROR-OUT
000720     LABEL RECORDS ARE STANDARD.
000730     COPY CPMERRR.
000740
000750 FD  CPM-PRINT-OUT
000760     LABEL RECORDS ARE STANDARD.
000770 01  CPM-PRINT-LINE                PIC X(80).
000780
000790 WORKING-STORAGE SECTION.
000800 01  WS-FILE-SWITCHES.
000810     05  WS-CANDIDATE-EOF-SW       PIC X VALUE 'N'.
000820         88  WS-CANDIDATE-EOF      VALUE 'Y'.
000830     05  WS-REJECT-SW              PIC X VALUE 'N'.
000840         88  WS-REJECTED           VALUE 'Y'.
000850     05  WS-EC-FOUND-SW            PIC X VALUE 'N'.
000860         88  WS-EC-FOUND           VALUE 'Y'.
000870     05  FILLER                    PIC X(06).
000880
000890 01  WS-RUN-COUNTERS.
000900     05  WS-TOT-READ               PIC S9(7) COMP-3 VALUE ZERO.
000910     05  WS-TOT-ACCEPTED           PIC S9(7) COMP VALUE ZERO.
000920     05  WS-TOT-REJECTED           PIC S9(7) COMP VALUE ZERO.
000930     05  FILLER                    PIC X(10).
000940
000950 01  WS-CURRENT-WORK.
000960     05  WS-CURR-CCYYMMDD          PIC 9(08).
000970     05  WS-CURR-TIME-R.
000980         10  WS-CURR-HHMM          PIC 9(04).
000990         10  FILLER                PIC 9(04).
001000     05  WS-CURR-NUMERIC           PIC 9(12).
001010     05  FILLER                    PIC X(10).
001020
001030 01  WS-REJECT-WORK.
001040     05  WS-ERR-CODE               PIC X(11).
001050     05  WS-ERR-PARM               PIC X(100).
001060     05  FILLER                    PIC X(09).
001070
001080*-----------------------------------------------------------*
001090* ERROR-CODE OCCURRENCE COUNTS FOR THE END-OF-RUN SUMMARY   *
001100* REPORT.  PARALLEL TABLE -- WS-EC-COUNT(N) GOES WITH       *
001110* CPM-ET-ENTRY(N) ON THE CPMETAB TABLE BY SUBSCRIPT.        *
001120*-----------------------------------------------------------*
001130 01  WS-ERROR-COUNT-TABLE.
001140     05  WS-EC-COUNT OCCURS 10 TIMES
001150                     PIC S9(5) COMP VALUE ZERO.
001160 77  WS-EC-SUB                     PIC S9(4) COMP.
001170
001180     COPY CPMETAB.
001190
001200 01  WS-PRINT-WORK.
001210     05  WS-PRT-DETAIL.
001220         10  FILLER                PIC X(05) VALUE SPACES.
001230         10  WP-CODE               PIC X(11).
001240         10  FILLER                PIC X(02) VALUE SPACES.
001250         10  WP-MESSAGE            PIC X(40).
001260         10  FILLER                PIC X(02) VALUE SPACES.
001270         10  WP-COUNT              PIC ZZZ,ZZ9.
001280         10  FILLER                PIC X(13) VALUE SPACES.
001290     05  WS-PRT-TOTALS REDEFINES WS-PRT-DETAIL.
001300         10  FILLER                PIC X(05) VALUE SPACES.
001310         10  WT-LABEL              PIC X(20).
001320         10  FILLER                PIC X(02) VALUE SPACES.
001330         10  WT-COUNT              PIC ZZZ,ZZ9.
001340         10  FILLER                PIC X(46) VALUE SPACES.
001350
001360 LINKAGE SECTION.
001370
001380 PROCEDURE DIVISION.
001390
001400 P000000-MAINLINE SECTION.
001410     PERFORM P100000-INITIALIZE THRU P100000-EXIT.
001420     PERFORM P200000-PROCESS-ONE-CANDIDATE THRU P200000-EXIT
001430             UNTIL WS-CANDIDATE-EOF.
001440     PERFORM P600000-WRITE-SUMMARY-RECORD THRU P600000-EXIT.
001450     PERFORM P700000-PRINT-SUMMARY-REPORT THRU P700000-EXIT.
001460     PERFORM P900000-CLOSE-FILES THRU P900000-EXIT.
001470     GOBACK.
001480
001490 P100000-INITIALIZE SECTION.
001500     OPEN INPUT  CPM-CREATE-IN.
001510     OPEN OUTPUT CPM-MASTER-OUT.
001520     OPEN OUTPUT CPM-ACCEPT-OUT.
001530     OPEN OUTPUT CPM-ERROR-OUT.
001540     OPEN OUTPUT CPM-PRINT-OUT.
001550     MOVE ZERO TO WS-TOT-READ WS-TOT-ACCEPTED WS-TOT-REJECTED.
001560     PERFORM P110000-ZERO-ONE-COUNT THRU P110000-EXIT
001570             VARYING WS-EC-SUB FROM 1 BY 1
001580             UNTIL WS-EC-SUB > 10.
001590     PERFORM P210000-READ-CANDIDATE THRU P210000-EXIT.
001600 P100000-EXIT.
001610     EXIT.
001620
001630 P110000-ZERO-ONE-COUNT SECTION.
001640     MOVE ZERO TO WS-EC-COUNT(WS-EC-SUB).
001650 P110000-EXIT.
001660     EXIT.
001670
001680 P200000-PROCESS-ONE-CANDIDATE SECTION.
001690     ADD 1 TO WS-TOT-READ.
001700     MOVE 'N' TO WS-REJECT-SW.
001710     PERFORM P300000-VALIDATE-CANDIDATE THRU P300000-EXIT.
001720     IF WS-REJECTED
001730         PERFORM P500000-WRITE-ERROR THRU P500000-EXIT
001740         ADD 1 TO WS-TOT-REJECTED
001750     ELSE
001760         SET CPM-STATUS-ACTIVE TO TRUE
001770         WRITE CPM-MASTER-OUT-RECORD FROM CPM-COUPON-RECORD
001780         PERFORM P400000-WRITE-ACCEPTED THRU P400000-EXIT
001790         ADD 1 TO WS-TOT-ACCEPTED
001800     END-IF.
001810     PERFORM P210000-READ-CANDIDATE THRU P210000-EXIT.
001820 P200000-EXIT.
001830     EXIT.
001840
001850 P210000-READ-CANDIDATE SECTION.
001860     READ CPM-CREATE-IN
001870         AT END
001880             SET WS-CANDIDATE-EOF TO TRUE
001890     END-READ.
001900 P210000-EXIT.
001910     EXIT.
001920
001930*-----------------------------------------------------------*
001940* CREATE-COUPON BUSINESS RULES -- RUN IN THIS FIXED ORDER.  *
001950* NOTE THIS PROGRAM REQUIRES A DISCOUNT FIELD GREATER THAN  *
001960* ZERO (STRICTLY POSITIVE).  CPMVALID USES NOT-LESS-THAN-   *
001970* ZERO ON UPDATE -- DO NOT MAKE THESE TWO MATCH, THEY ARE   *
001980* DELIBERATELY DIFFERENT RULES FOR DIFFERENT OPERATIONS.    *
001990*-----------------------------------------------------------*
002000 P300000-VALIDATE-CANDIDATE SECTION.
002010     IF CPM-DV-OMITTED AND CPM-DP-OMITTED
002020         MOVE 'CPM-SRVC-1 ' TO WS-ERR-CODE
002030         MOVE SPACES TO WS-ERR-PARM
002040         SET WS-REJECTED TO TRUE
002050         GO TO P300000-EXIT
002060     END-IF.
002070     PERFORM P310000-CHECK-EXP-FUTURE THRU P310000-EXIT.
002080     IF WS-REJECTED
002090         GO TO P300000-EXIT
002100     END-IF.
002110     IF NOT CPM-DP-OMITTED AND CPM-DISCOUNT-PERCENTAGE
002120                                               NOT > ZERO
002130         MOVE 'CPM-SRVC-4 ' TO WS-ERR-CODE
002140         MOVE SPACES TO WS-ERR-PARM
002150         SET WS-REJECTED TO TRUE
002160         GO TO P300000-EXIT
002170     END-IF.
002180     IF NOT CPM-DV-OMITTED AND CPM-DISCOUNT-VALUE NOT > ZERO
002190         MOVE 'CPM-SRVC-3 ' TO WS-ERR-CODE
002200         MOVE SPACES TO WS-ERR-PARM
002210         SET WS-REJECTED TO TRUE
002220     END-IF.
002230 P300000-EXIT.
002240     EXIT.
002250
002260 P310000-CHECK-EXP-FUTURE SECTION.
002270     ACCEPT WS-CURR-CCYYMMDD FROM DATE YYYYMMDD.
002280     ACCEPT WS-CURR-TIME-R FROM TIME.
002290     COMPUTE WS-CURR-NUMERIC =
002300             WS-CURR-CCYYMMDD * 10000 + WS-CURR-HHMM.
002310     IF CPM-EXP-NUMERIC NOT > WS-CURR-NUMERIC
002320         MOVE 'CPM-SRVC-2 ' TO WS-ERR-CODE
002330         MOVE SPACES TO WS-ERR-PARM
002340         SET WS-REJECTED TO TRUE
002350     END-IF.
002360 P310000-EXIT.
002370     EXIT.
002380
002390 P400000-WRITE-ACCEPTED SECTION.
002400     MOVE 'D'                  TO CPM-ACC-REC-TYPE.
002410     MOVE CPM-ID                TO CPM-ACC-ID.
002420     MOVE CPM-NAME              TO CPM-ACC-NAME.
002430     MOVE CPM-DESCRIPTION       TO CPM-ACC-DESCRIPTION.
002440     MOVE CPM-DISCOUNT-VALUE    TO CPM-ACC-DISCOUNT-VALUE.
002450     MOVE CPM-DISCOUNT-PERCENTAGE
002460                                TO CPM-ACC-DISCOUNT-PERCENT.
002470     MOVE CPM-STATUS            TO CPM-ACC-STATUS.
002480     MOVE CPM-CODE              TO CPM-ACC-CODE.
002490     MOVE CPM-EXPIRATION-DATE   TO CPM-ACC-EXPIRATION-DATE.
002500     MOVE CPM-RESPONSIBLE-USER
002510                                TO CPM-ACC-RESPONSIBLE-USER.
002520     WRITE CPM-ACCEPTED-RECORD.
002530 P400000-EXIT.
002540     EXIT.
002550
002560 P500000-WRITE-ERROR SECTION.
002570     MOVE WS-ERR-CODE  TO CPM-ERR-CODE.
002580     MOVE WS-ERR-PARM  TO CPM-ERR-PARM-TEXT.
002590     WRITE CPM-ERROR-RECORD.
002600     MOVE 'N' TO WS-EC-FOUND-SW.
002610     PERFORM P510000-MATCH-ONE-CODE THRU P510000-EXIT
002620             VARYING CPM-ET-NDX FROM 1 BY 1
002630             UNTIL CPM-ET-NDX > CPM-ET-MAX
002640                OR WS-EC-FOUND.
002650 P500000-EXIT.
002660     EXIT.
002670
002680 P510000-MATCH-ONE-CODE SECTION.
002690     IF CPM-ET-CODE(CPM-ET-NDX) = WS-ERR-CODE
002700         ADD 1 TO WS-EC-COUNT(CPM-ET-NDX)
002710         SET WS-EC-FOUND TO TRUE
002720     END-IF.
002730 P510000-EXIT.
002740     EXIT.
002750
002760 P600000-WRITE-SUMMARY-RECORD SECTION.
002770     MOVE SPACES TO CPM-ACCEPTED-RECORD.
002780     SET CPM-ACC-IS-SUMMARY TO TRUE.
002790     MOVE WS-TOT-READ     TO CPM-ACC-TOT-READ.
002800     MOVE WS-TOT-ACCEPTED TO CPM-ACC-TOT-ACCEPTED.
002810     MOVE WS-TOT-REJECTED TO CPM-ACC-TOT-REJECTED.
002820     MOVE WS-CURR-CCYYMMDD TO CPM-ACC-RUN-DATE.
002830     MOVE WS-CURR-HHMM     TO CPM-ACC-RUN-TIME.
002840     WRITE CPM-ACCEPTED-RECORD.
002850 P600000-EXIT.
002860     EXIT.
002870
002880*-----------------------------------------------------------*
002890* END-OF-RUN CONTROL-BREAK SUMMARY -- ONE LINE PER ERROR    *
002900* CODE THAT ACTUALLY OCCURRED, THEN THE RUN TOTALS.         *
002910*-----------------------------------------------------------*
002920 P700000-PRINT-SUMMARY-REPORT SECTION.
002930     PERFORM P710000-PRINT-ONE-CODE-LINE THRU P710000-EXIT
002940             VARYING CPM-ET-NDX FROM 1 BY 1
002950             UNTIL CPM-ET-NDX > CPM-ET-MAX.
002960     MOVE SPACES TO WS-PRT-TOTALS.
002970     MOVE 'RECORDS READ'     TO WT-LABEL.
002980     MOVE WS-TOT-READ        TO WT-COUNT.
002990     WRITE CPM-PRINT-LINE FROM WS-PRT-TOTALS.
003000     MOVE SPACES TO WS-PRT-TOTALS.
003010     MOVE 'COUPONS ACCEPTED'  TO WT-LABEL.
003020     MOVE WS-TOT-ACCEPTED    TO WT-COUNT.
003030     WRITE CPM-PRINT-LINE FROM WS-PRT-TOTALS.
003040     MOVE SPACES TO WS-PRT-TOTALS.
003050     MOVE 'COUPONS REJECTED'  TO WT-LABEL.
003060     MOVE WS-TOT-REJECTED    TO WT-COUNT.
003070     WRITE CPM-PRINT-LINE FROM WS-PRT-TOTALS.
003080 P700000-EXIT.
003090     EXIT.
003100
003110 P710000-PRINT-ONE-CODE-LINE SECTION.
003120     IF WS-EC-COUNT(CPM-ET-NDX) > ZERO
003130         MOVE SPACES       TO WS-PRT-DETAIL
003140         MOVE CPM-ET-CODE(CPM-ET-NDX)    TO WP-CODE
003150         MOVE CPM-ET-MESSAGE(CPM-ET-NDX) TO WP-MESSAGE
003160         MOVE WS-EC-COUNT(CPM-ET-NDX)    TO WP-COUNT
003170         WRITE CPM-PRINT-LINE FROM WS-PRT-DETAIL
003180     END-IF.
003190 P710000-EXIT.
003200     EXIT.
003210
003220 P900000-CLOSE-FILES SECTION.
003230     CLOSE CPM-CREATE-IN.
003240     CLOSE CPM-MASTER-OUT.
003250     CLOSE CPM-ACCEPT-OUT.
003260     CLOSE CPM-ERROR-OUT.
003270     CLOSE CPM-PRINT-OUT.
003280 P900000-EXIT.
003290     EXIT.
